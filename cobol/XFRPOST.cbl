000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    XFRPOST.
000300 AUTHOR.        R D WOJCIK.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  JUNE 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     XFRPOST                                        *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    POSTS ACCOUNT-TO-ACCOUNT TRANSFER REQUESTS.     *
001300*                DEBITS THE SENDER, CREDITS THE RECEIVER, AND    *
001400*                APPENDS ONE TRANSFER ENTRY TO BKTXNFIL.  A      *
001500*                TRANSFER EITHER FULLY POSTS OR IS FULLY BACKED  *
001600*                OUT BEFORE ANY REWRITE IS ISSUED - SEE BK-0052. *
001700*                                                                *
001800*    MAINTENANCE LOG                                             *
001900*    ----------------------------------------------------------- *
002000*    DATE     BY   TICKET     DESCRIPTION                        *
002100*    -------- ---- ---------- -------------------------------    *
002200*    06/18/86 RDW  BK-0001    ORIGINAL PROGRAM                   *
002300*    08/22/89 RDW  BK-0052    MOVED THE FUNDS CHECK AHEAD OF     *
002400*             BOTH REWRITES SO A SHORT BALANCE CANNOT LEAVE ONE  *
002500*             SIDE OF A TRANSFER POSTED AND THE OTHER NOT         *
002600*    12/15/91 RDW  BK-0071    ADDED CALL TO ACCTVAL FOR THE      *
002700*             SENDER SIDE OF THE TRANSFER                        *
002800*    01/19/94 CFT  BK-0107    TXN-ID NOW A GENERATED 36-BYTE     *
002900*             TOKEN                                              *
003000*    09/08/98 CFT  BK-Y2K01   TXN-TIMESTAMP REVIEWED - ALREADY   *
003100*             CCYYMMDDHHMMSS.  NO WINDOWING CHANGE REQUIRED       *
003200*    02/14/03 JLB  BK-0166    STAMP ACT-LAST-MAINT-DT ON POST     *
003210*    05/07/12 MPK  BK-0244    TXN-TIMESTAMP WAS BUILT BY ACCEPTING *
003220*             TXN-TS-CCYY FROM DATE YYYYMMDD - AN 8-DIGIT VALUE    *
003230*             MOVED INTO A 4-DIGIT FIELD LEFT TXN-TS-CCYY HOLDING  *
003240*             MMDD, AND TXN-TS-MM/TXN-TS-DD WERE NEVER SET AT ALL. *
003250*             NOW MOVES BK-RUN-CCYY/MM/DD DIRECTLY INTO THE THREE  *
003260*             SUBFIELDS - SEE 6000-WRITE-LEDGER-ENTRY               *
003270*    05/09/12 MPK  BK-0245    WS-TXN-ID-STAMP WAS ACCEPTED FROM    *
003280*             DATE THEN IMMEDIATELY FROM TIME, WHICH THREW AWAY    *
003290*             THE DATE HALF OF EVERY GENERATED TXN-ID.  SPLIT INTO *
003295*             WS-TXN-ID-STAMP-DT/-TM - SEE 6000-WRITE-LEDGER-ENTRY  *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-4381.
003700 OBJECT-COMPUTER. IBM-4381.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS BK-AUDIT-TRAIL-ON
004000     UPSI-0 OFF STATUS IS BK-AUDIT-TRAIL-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TRANSFER-REQUEST-FILE ASSIGN TO UT-S-XFRREQ
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS FS-XFRREQ.
004600     SELECT ACCOUNT-FILE ASSIGN TO UT-S-BKACTFIL
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS RANDOM
004900         RECORD KEY IS BK-ACCOUNT-KEY
005000         ALTERNATE RECORD KEY IS ACT-USER-ID WITH DUPLICATES
005100         FILE STATUS IS FS-ACCOUNT.
005200     SELECT LEDGER-FILE ASSIGN TO UT-S-BKTXNFIL
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-LEDGER.
005500     SELECT TRANSFER-RPT-FILE ASSIGN TO UT-S-XFRRPT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-RPT.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  TRANSFER-REQUEST-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 195 CHARACTERS.
006300 01  TRANSFER-REQUEST-REC.
006400     05  TR-SENDER-ACCT-NUMBER           PIC X(36).
006500     05  TR-SENDER-OWNER-EMAIL           PIC X(60).
006600     05  TR-RECEIVER-ACCT-NUMBER         PIC X(36).
006700     05  TR-AMOUNT                       PIC S9(17)V99.
006750     05  TR-DESCRIPTION                  PIC X(19).
006780     05  FILLER                          PIC X(25).
006900 FD  ACCOUNT-FILE
007000     LABEL RECORDS ARE STANDARD.
007100     COPY BKACTREC.
007200 FD  LEDGER-FILE
007300     LABEL RECORDS ARE STANDARD.
007400     COPY BKTXNREC.
007500 FD  TRANSFER-RPT-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 80 CHARACTERS.
007800 01  TRANSFER-RPT-LINE                   PIC X(80).
007900 WORKING-STORAGE SECTION.
008000     COPY BKDATWRK.
008100 01  WS-FILE-STATUS-BLOCK.
008200     05  FS-XFRREQ                       PIC X(02).
008300     05  FS-ACCOUNT                      PIC X(02).
008400     05  FS-LEDGER                       PIC X(02).
008500     05  FS-RPT                          PIC X(02).
008600     05  FILLER                          PIC X(02).
008700 01  WS-SWITCHES.
008800     05  WS-EOF-SW                       PIC X(01) VALUE "N".
008900         88  WS-EOF                           VALUE "Y".
009000     05  WS-POST-OK-SW                   PIC X(01) VALUE "N".
009100         88  WS-POST-OK                       VALUE "Y".
009200     05  FILLER                          PIC X(08).
009300 01  WS-COUNTERS.
009400     05  WS-REQ-READ-CT                  PIC 9(07) COMP VALUE 0.
009500     05  WS-XFR-POSTED-CT                PIC 9(07) COMP VALUE 0.
009600     05  WS-REJECT-CT                    PIC 9(07) COMP VALUE 0.
009700     05  WS-NEXT-TXN-SEQ                 PIC 9(09) COMP VALUE 0.
009800     05  FILLER                          PIC X(04).
009900 01  WS-SENDER-ACCOUNT-SAVE.
010000     05  WS-SAVE-SENDER-BALANCE          PIC S9(17)V99.
010050     05  FILLER                          PIC X(04).
010100 01  WS-ACCTVAL-PARMS.
010200     05  WS-VAL-ACCT-NUMBER              PIC X(36).
010300     05  WS-VAL-OWNER-EMAIL              PIC X(60).
010400     05  WS-VAL-RESULT.
010500         10  WS-VAL-REASON-CD            PIC S9(09) COMP.
010600         10  WS-VAL-USER-ID              PIC 9(09).
010700         10  FILLER                      PIC X(04).
010800 01  WS-NEW-TXN-ID.
010900     05  WS-TXN-ID-PREFIX                PIC X(06) VALUE "XFR-T-".
011000     05  WS-TXN-ID-SEQ                   PIC 9(09).
011100     05  WS-TXN-ID-STAMP-DT              PIC 9(08).
011150     05  WS-TXN-ID-STAMP-TM              PIC 9(06).
011200     05  FILLER                          PIC X(07).
011300 01  WS-NEW-TXN-ID-R REDEFINES WS-NEW-TXN-ID.
011400     05  FILLER                          PIC X(06).
011500     05  WS-TXN-ID-SEQ-X                 PIC X(09).
011600     05  WS-TXN-ID-STAMP-X               PIC X(14).
011700     05  FILLER                          PIC X(07).
011800 01  WS-RPT-DETAIL.
011900     05  WS-RPT-SENDER-ACCT              PIC X(36).
012000     05  FILLER                          PIC X(01) VALUE SPACES.
012100     05  WS-RPT-RECEIVER-ACCT            PIC X(36).
012200     05  FILLER                          PIC X(01) VALUE SPACES.
012300     05  WS-RPT-RESULT-TEXT              PIC X(06).
012400 01  WS-AUDIT-LOG-LINE.
012500     05  FILLER                          PIC X(09) VALUE
012600             "XFRPOST >".
012700     05  WS-AUDIT-TEXT                   PIC X(60).
012800 77  WS-REASON-OK                        PIC S9(09) COMP VALUE 0.
012900 PROCEDURE DIVISION.
013000******************************************************************
013100*    1000-START-XFRPOST - MAINLINE                               *
013200******************************************************************
013300 1000-START-XFRPOST.
013400     MOVE "STARTED" TO WS-AUDIT-TEXT.
013500     PERFORM 8000-DO-USERLOG.
013600     ACCEPT BK-RUN-DATE FROM DATE YYYYMMDD.
013700     OPEN INPUT  TRANSFER-REQUEST-FILE
013800          I-O    ACCOUNT-FILE
013900          EXTEND LEDGER-FILE
014000          OUTPUT TRANSFER-RPT-FILE.
014100     PERFORM 2000-READ-REQUEST
014200         THRU 2000-EXIT
014300         UNTIL WS-EOF.
014400     CLOSE TRANSFER-REQUEST-FILE ACCOUNT-FILE LEDGER-FILE
014500           TRANSFER-RPT-FILE.
014600     MOVE "ENDED NORMALLY" TO WS-AUDIT-TEXT.
014700     PERFORM 8000-DO-USERLOG.
014800     STOP RUN.
014900******************************************************************
015000*    2000-READ-REQUEST - PRIMING/LOOP READ OF THE REQUEST FILE   *
015100******************************************************************
015200 2000-READ-REQUEST.
015300     READ TRANSFER-REQUEST-FILE
015400         AT END
015500             SET WS-EOF TO TRUE
015600             GO TO 2000-EXIT
015700     END-READ.
015800     ADD 1 TO WS-REQ-READ-CT.
015900     SET WS-POST-OK TO TRUE.
016000     PERFORM 2500-CALL-ACCTVAL.
016100     IF WS-VAL-REASON-CD NOT = WS-REASON-OK
016200         SET WS-POST-OK TO FALSE
016300         MOVE "UNAUTHOR" TO WS-RPT-RESULT-TEXT
016400     END-IF.
016500     IF WS-POST-OK
016600         PERFORM 3000-READ-SENDER
016700     END-IF.
016800     IF WS-POST-OK
016900         PERFORM 3100-READ-RECEIVER
017000     END-IF.
017100     IF WS-POST-OK
017200         PERFORM 4000-CHECK-FUNDS
017300     END-IF.
017400     IF WS-POST-OK
017500         PERFORM 5000-POST-TRANSFER
017600         ADD 1 TO WS-XFR-POSTED-CT
017700         MOVE "POSTED" TO WS-RPT-RESULT-TEXT
017800     ELSE
017900         ADD 1 TO WS-REJECT-CT
018000     END-IF.
018100     MOVE TR-SENDER-ACCT-NUMBER TO WS-RPT-SENDER-ACCT.
018200     MOVE TR-RECEIVER-ACCT-NUMBER TO WS-RPT-RECEIVER-ACCT.
018300     PERFORM 7000-WRITE-RPT-LINE.
018400 2000-EXIT.
018500     EXIT.
018600******************************************************************
018700*    2500-CALL-ACCTVAL - CONFIRM SENDER OWNS THE DEBIT ACCOUNT   *
018800******************************************************************
018900 2500-CALL-ACCTVAL.
019000     MOVE TR-SENDER-ACCT-NUMBER TO WS-VAL-ACCT-NUMBER.
019100     MOVE TR-SENDER-OWNER-EMAIL TO WS-VAL-OWNER-EMAIL.
019200     CALL "ACCTVAL" USING WS-VAL-ACCT-NUMBER
019300                          WS-VAL-OWNER-EMAIL
019400                          WS-VAL-RESULT.
019500******************************************************************
019600*    3000-READ-SENDER - READ AND HOLD THE SENDER ACCOUNT         *
019700******************************************************************
019800 3000-READ-SENDER.
019900     MOVE TR-SENDER-ACCT-NUMBER TO ACT-NUMBER.
020000     READ ACCOUNT-FILE
020100         INVALID KEY
020200             SET WS-POST-OK TO FALSE
020300             MOVE "SNDNOTF" TO WS-RPT-RESULT-TEXT
020400             GO TO 3000-EXIT
020500     END-READ.
020600     MOVE ACT-BALANCE TO WS-SAVE-SENDER-BALANCE.
020700 3000-EXIT.
020800     EXIT.
020900******************************************************************
021000*    3100-READ-RECEIVER - CONFIRM THE RECEIVER ACCOUNT EXISTS    *
021100******************************************************************
021200 3100-READ-RECEIVER.
021300     MOVE TR-RECEIVER-ACCT-NUMBER TO ACT-NUMBER.
021400     READ ACCOUNT-FILE
021500         INVALID KEY
021600             SET WS-POST-OK TO FALSE
021700             MOVE "RCVNOTF" TO WS-RPT-RESULT-TEXT
021800     END-READ.
021900******************************************************************
022000*    4000-CHECK-FUNDS - REJECT BEFORE ANY REWRITE IS ISSUED      *
022100******************************************************************
022200 4000-CHECK-FUNDS.
022300     IF WS-SAVE-SENDER-BALANCE < TR-AMOUNT
022400         SET WS-POST-OK TO FALSE
022500         MOVE "NSF    " TO WS-RPT-RESULT-TEXT
022600     END-IF.
022700******************************************************************
022800*    5000-POST-TRANSFER - DEBIT, CREDIT, REWRITE, LOG            *
022900******************************************************************
023000 5000-POST-TRANSFER.
023100     MOVE TR-SENDER-ACCT-NUMBER TO ACT-NUMBER.
023200     READ ACCOUNT-FILE.
023300     SUBTRACT TR-AMOUNT FROM ACT-BALANCE.
023400     MOVE BK-RUN-DATE TO ACT-LAST-MAINT-DT.
023500     REWRITE BK-ACCOUNT-RECORD.
023600     MOVE TR-RECEIVER-ACCT-NUMBER TO ACT-NUMBER.
023700     READ ACCOUNT-FILE.
023800     ADD TR-AMOUNT TO ACT-BALANCE.
023900     MOVE BK-RUN-DATE TO ACT-LAST-MAINT-DT.
024000     REWRITE BK-ACCOUNT-RECORD.
024100     PERFORM 6000-WRITE-LEDGER-ENTRY.
024200******************************************************************
024300*    6000-WRITE-LEDGER-ENTRY - APPEND-ONLY LEDGER WRITE          *
024400******************************************************************
024500 6000-WRITE-LEDGER-ENTRY.
024600     ADD 1 TO WS-NEXT-TXN-SEQ.
024700     MOVE WS-NEXT-TXN-SEQ TO WS-TXN-ID-SEQ.
024800     ACCEPT WS-TXN-ID-STAMP-DT FROM DATE YYYYMMDD.
024900     ACCEPT WS-TXN-ID-STAMP-TM FROM TIME.
025000     MOVE WS-NEW-TXN-ID-R TO TXN-ID.
025100     MOVE TR-AMOUNT TO TXN-AMOUNT.
025200     MOVE BK-RUN-CCYY TO TXN-TS-CCYY.
025220     MOVE BK-RUN-MM TO TXN-TS-MM.
025240     MOVE BK-RUN-DD TO TXN-TS-DD.
025300     ACCEPT TXN-TS-HHMMSS FROM TIME.
025400     MOVE TR-DESCRIPTION TO TXN-DESCRIPTION.
025500     SET TXN-IS-TRANSFER TO TRUE.
025600     MOVE TR-SENDER-ACCT-NUMBER TO TXN-SENDER-ACT.
025700     MOVE TR-RECEIVER-ACCT-NUMBER TO TXN-RECEIVER-ACT.
025800     WRITE BK-TXN-RECORD.
025900     IF FS-LEDGER NOT = "00"
026000         MOVE "LEDGER WRITE FAILED" TO WS-AUDIT-TEXT
026100         PERFORM 8100-DO-USERLOG-ERR
026200     END-IF.
026300******************************************************************
026400*    7000-WRITE-RPT-LINE - EMIT ONE LINE OF THE TRANSFER REPORT  *
026500******************************************************************
026600 7000-WRITE-RPT-LINE.
026700     WRITE TRANSFER-RPT-LINE FROM WS-RPT-DETAIL.
026800******************************************************************
026900*    8000-DO-USERLOG / 8100-DO-USERLOG-ERR - AUDIT TRAIL WRITES  *
027000******************************************************************
027100 8000-DO-USERLOG.
027200     IF BK-AUDIT-TRAIL-ON
027300         DISPLAY WS-AUDIT-LOG-LINE
027400     END-IF.
027500 8100-DO-USERLOG-ERR.
027600     DISPLAY WS-AUDIT-LOG-LINE.
