000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DAYSTAT.
000300 AUTHOR.        R D WOJCIK.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  AUGUST 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     DAYSTAT                                        *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    DAILY TRANSACTION ROLLUP.  SELECTS LEDGER       *
001300*                ENTRIES DATED WITHIN A TRAILING WINDOW OF       *
001400*                BK-WINDOW-DAYS (CARD PARM, DEFAULT 30) DAYS     *
001500*                ENDING TODAY, BREAKS ON THE CALENDAR DATE       *
001600*                PORTION OF TXN-TIMESTAMP, AND WRITES ONE LINE   *
001700*                PER DATE - COUNT AND AMOUNT - MOST RECENT FIRST.*
001800*                                                                *
001900*    MAINTENANCE LOG                                             *
002000*    ----------------------------------------------------------- *
002100*    DATE     BY   TICKET     DESCRIPTION                        *
002200*    -------- ---- ---------- -------------------------------    *
002300*    08/04/86 RDW  BK-0001    ORIGINAL PROGRAM                   *
002400*    12/15/91 RDW  BK-0071    WINDOW LENGTH NOW A CARD PARM      *
002500*             INSTEAD OF A HARD-CODED 30 - SEE PARM-CARD-FILE     *
002600*    09/08/98 CFT  BK-Y2K01   WINDOW MATH REWORKED TO CARRY THE  *
002700*             FULL CCYY INSTEAD OF A 2-DIGIT YEAR.  CLOSED PER   *
002800*             Y2K PROJECT PLAN.                                  *
002900*    02/14/03 JLB  BK-0166    BREAK KEY IS NOW THE DATE PORTION  *
003000*             OF TXN-TIMESTAMP, NOT THE WHOLE TIMESTAMP - A      *
003100*             LATENT BUG HAD BEEN SPLITTING SAME-DAY ENTRIES     *
003200*             ACROSS SEPARATE OUTPUT LINES BY THE SECOND          *
003210*    11/09/11 MPK  BK-0233    WINDOW FILTER COMPARED CCYY ONLY -  *
003220*             A RUN IN EARLY JANUARY WAS TREATING THE ENTIRE      *
003230*             PRIOR CALENDAR YEAR AS "IN WINDOW".  NOW COMPARES   *
003240*             THE FULL CCYYMMDD.  ALSO FOUND BK-WSTART-DD WAS     *
003250*             BEING SET BY PLAIN DAY-OF-MONTH SUBTRACTION WITH NO *
003260*             MONTH/YEAR BORROW - REPLACED WITH A CALENDAR-AWARE  *
003270*             DAY-AT-A-TIME BACKUP AGAINST BK-DAYS-IN-MONTH-TBL   *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-4381.
003700 OBJECT-COMPUTER. IBM-4381.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PARM-CARD-FILE ASSIGN TO UT-S-DAYPARM
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-PARM.
004500     SELECT LEDGER-FILE ASSIGN TO UT-S-BKTXNFIL
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-LEDGER.
004800     SELECT SORTED-LEDGER-FILE ASSIGN TO UT-S-SRTTXN
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-SORT.
005100     SELECT DAILY-RPT-FILE ASSIGN TO UT-S-DAYRPT
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-RPT.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PARM-CARD-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 05 CHARACTERS.
005900 01  PARM-CARD-REC.
006000     05  PC-WINDOW-DAYS                  PIC 9(05).
006100 FD  LEDGER-FILE
006200     LABEL RECORDS ARE STANDARD.
006300     COPY BKTXNREC.
006400 SD  SORTED-LEDGER-FILE.
006500     COPY BKTXNREC.
006600 FD  DAILY-RPT-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 80 CHARACTERS.
006900 01  DAILY-RPT-LINE                      PIC X(80).
007000 WORKING-STORAGE SECTION.
007100     COPY BKDATWRK.
007200 01  WS-FILE-STATUS-BLOCK.
007300     05  FS-PARM                         PIC X(02).
007400     05  FS-LEDGER                       PIC X(02).
007500     05  FS-SORT                         PIC X(02).
007600     05  FS-RPT                          PIC X(02).
007700     05  FILLER                          PIC X(02).
007800 01  WS-SWITCHES.
007900     05  WS-EOF-SW                       PIC X(01) VALUE "N".
008000         88  WS-EOF                           VALUE "Y".
008100     05  WS-FIRST-REC-SW                 PIC X(01) VALUE "Y".
008200         88  WS-FIRST-REC                     VALUE "Y".
008300     05  FILLER                          PIC X(08).
008400 01  WS-BREAK-FIELDS.
008500     05  WS-CURRENT-BREAK-DT             PIC 9(08).
008600     05  WS-PRIOR-BREAK-DT               PIC 9(08).
008650     05  FILLER                          PIC X(04).
008700 01  WS-BREAK-FIELDS-R REDEFINES WS-BREAK-FIELDS.
008800     05  WS-CURRENT-BREAK-CCYY           PIC 9(04).
008900     05  WS-CURRENT-BREAK-MMDD           PIC 9(04).
009000     05  WS-PRIOR-BREAK-CCYY             PIC 9(04).
009100     05  WS-PRIOR-BREAK-MMDD             PIC 9(04).
009150     05  FILLER                          PIC X(04).
009160 01  WS-WINDOW-CALC.
009170     05  WS-MONTH-IDX                    PIC 9(02) COMP.
009180     05  FILLER                          PIC X(04).
009200 01  WS-DAY-ACCUMULATORS.
009300     05  WS-DAY-TXN-CT                   PIC 9(07) COMP VALUE 0.
009400     05  WS-DAY-TXN-AMOUNT               PIC S9(17)V99 VALUE 0.
009500     05  FILLER                          PIC X(04).
009600 01  WS-RPT-DETAIL.
009700     05  WS-RPT-DATE                     PIC 9(08).
009800     05  FILLER                          PIC X(03) VALUE SPACES.
009900     05  WS-RPT-COUNT                    PIC Z(06)9.
010000     05  FILLER                          PIC X(03) VALUE SPACES.
010100     05  WS-RPT-AMOUNT                   PIC -(15)9.99.
010200     05  FILLER                          PIC X(41) VALUE SPACES.
010300 01  WS-AUDIT-LOG-LINE.
010400     05  FILLER                          PIC X(09) VALUE
010500             "DAYSTAT >".
010600     05  WS-AUDIT-TEXT                   PIC X(60).
010700 PROCEDURE DIVISION.
010800******************************************************************
010900*    1000-START-DAYSTAT - MAINLINE                               *
011000******************************************************************
011100 1000-START-DAYSTAT.
011200     MOVE "STARTED" TO WS-AUDIT-TEXT.
011300     DISPLAY WS-AUDIT-LOG-LINE.
011400     PERFORM 1500-COMPUTE-WINDOW.
011500     OPEN INPUT LEDGER-FILE
011600          OUTPUT DAILY-RPT-FILE.
011700     SORT SORTED-LEDGER-FILE
011800         ON DESCENDING KEY TXN-TIMESTAMP
011900         USING LEDGER-FILE
012000         GIVING SORTED-LEDGER-FILE.
012100     OPEN INPUT SORTED-LEDGER-FILE.
012200     PERFORM 2000-READ-LEDGER
012300         THRU 2000-EXIT
012400         UNTIL WS-EOF.
012500     IF NOT WS-FIRST-REC
012600         PERFORM 4000-WRITE-DAY-LINE
012700     END-IF.
012800     CLOSE SORTED-LEDGER-FILE LEDGER-FILE DAILY-RPT-FILE.
012900     MOVE "ENDED NORMALLY" TO WS-AUDIT-TEXT.
013000     DISPLAY WS-AUDIT-LOG-LINE.
013100     STOP RUN.
013200******************************************************************
013300*    1500-COMPUTE-WINDOW - TRAILING N-DAY WINDOW, N FROM CARD    *
013400*                          PARM, DEFAULT 30 WHEN NO PARM FILE.   *
013410*                          BK-WINDOW-START-DT IS BACKED UP ONE   *
013420*                          CALENDAR DAY AT A TIME (SEE 1600      *
013430*                          BELOW) SO MONTH/YEAR BOUNDARIES ARE   *
013440*                          CROSSED CORRECTLY - SEE BK-0233        *
013500******************************************************************
013600 1500-COMPUTE-WINDOW.
013700     ACCEPT BK-RUN-DATE FROM DATE YYYYMMDD.
013800     MOVE 30 TO BK-WINDOW-DAYS.
013900     OPEN INPUT PARM-CARD-FILE.
014000     IF FS-PARM = "00"
014100         READ PARM-CARD-FILE
014200             AT END
014300                 CONTINUE
014400             NOT AT END
014500                 MOVE PC-WINDOW-DAYS TO BK-WINDOW-DAYS
014600         END-READ
014700     END-IF.
014800     CLOSE PARM-CARD-FILE.
014900     MOVE BK-RUN-DATE TO BK-WINDOW-START-DT.
014950     PERFORM 1600-BACK-UP-ONE-DAY
014960         THRU 1600-EXIT
014970         BK-WINDOW-DAYS TIMES.
015010******************************************************************
015020*    1600-BACK-UP-ONE-DAY - CALENDAR-AWARE SINGLE-DAY DECREMENT  *
015030*                            OF BK-WINDOW-START-DT.  BORROWS     *
015040*                            FROM THE PRIOR MONTH (VIA THE       *
015050*                            BK-DAYS-IN-MONTH-TBL LOOKUP IN      *
015060*                            BKDATWRK.CPY) AND YEAR AS NEEDED.   *
015070*                            KNOWN LIMITATION - THE TABLE CARRIES*
015080*                            A FIXED 28 FOR FEBRUARY, SO A BACKUP*
015090*                            SPAN CROSSING A LEAP-YEAR FEBRUARY  *
015100*                            LANDS ONE DAY EARLIER THAN A TRUE   *
015110*                            CALENDAR SUBTRACTION - ACCEPTED PER *
015120*                            BK-0233 SINCE THE ROLLUP WINDOW IS  *
015130*                            APPROXIMATE BY DESIGN                *
015140******************************************************************
015210 1600-BACK-UP-ONE-DAY.
015220     SUBTRACT 1 FROM BK-WSTART-DD.
015230     IF BK-WSTART-DD > 0
015240         GO TO 1600-EXIT
015250     END-IF.
015260     SUBTRACT 1 FROM BK-WSTART-MM.
015270     IF BK-WSTART-MM > 0
015280         GO TO 1600-SET-DAY
015290     END-IF.
015300     MOVE 12 TO BK-WSTART-MM.
015310     SUBTRACT 1 FROM BK-WSTART-CCYY.
015320 1600-SET-DAY.
015330     MOVE BK-WSTART-MM TO WS-MONTH-IDX.
015340     MOVE BK-DAYS-IN-MONTH(WS-MONTH-IDX) TO BK-WSTART-DD.
015350 1600-EXIT.
015360     EXIT.
015400******************************************************************
015500*    2000-READ-LEDGER - SCAN THE SORTED LEDGER, DROP ENTRIES     *
015600*                       OUTSIDE THE TRAILING WINDOW, BREAK ON    *
015700*                       THE DATE PORTION OF TXN-TIMESTAMP.       *
015710*                       COMPARE IS FULL CCYYMMDD, NOT CCYY ALONE *
015720*                       - SEE BK-0233                             *
015800******************************************************************
015900 2000-READ-LEDGER.
016000     READ SORTED-LEDGER-FILE
016100         AT END
016200             SET WS-EOF TO TRUE
016300             GO TO 2000-EXIT
016400     END-READ.
016500     COMPUTE WS-CURRENT-BREAK-DT ROUNDED =
016600         TXN-TS-CCYY * 10000 + TXN-TS-MM * 100 + TXN-TS-DD.
016700     IF WS-CURRENT-BREAK-DT < BK-WINDOW-START-DT
016800         GO TO 2000-EXIT
016900     END-IF.
017100     IF WS-FIRST-REC
017200         MOVE WS-CURRENT-BREAK-DT TO WS-PRIOR-BREAK-DT
017300         SET WS-FIRST-REC TO FALSE
017400     END-IF.
017500     IF WS-CURRENT-BREAK-DT NOT = WS-PRIOR-BREAK-DT
017600         PERFORM 4000-WRITE-DAY-LINE
017700         MOVE WS-CURRENT-BREAK-DT TO WS-PRIOR-BREAK-DT
017800     END-IF.
017900     ADD 1 TO WS-DAY-TXN-CT.
018000     ADD TXN-AMOUNT TO WS-DAY-TXN-AMOUNT.
018100 2000-EXIT.
018200     EXIT.
018300******************************************************************
018400*    4000-WRITE-DAY-LINE - EMIT THE ACCUMULATED LINE FOR ONE     *
018500*                          CALENDAR DATE, THEN RESET THE BREAK   *
018600******************************************************************
018700 4000-WRITE-DAY-LINE.
018800     MOVE WS-PRIOR-BREAK-DT TO WS-RPT-DATE.
018900     MOVE WS-DAY-TXN-CT TO WS-RPT-COUNT.
019000     MOVE WS-DAY-TXN-AMOUNT TO WS-RPT-AMOUNT.
019100     WRITE DAILY-RPT-LINE FROM WS-RPT-DETAIL.
019200     MOVE 0 TO WS-DAY-TXN-CT.
019300     MOVE 0 TO WS-DAY-TXN-AMOUNT.
