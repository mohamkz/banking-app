000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MTHSTAT.
000300 AUTHOR.        C F TRUONG.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  JANUARY 1992.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     MTHSTAT                                        *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    12-MONTH TRANSACTION ROLLUP.  SELECTS LEDGER    *
001300*                ENTRIES DATED WITHIN A TRAILING 12 CALENDAR     *
001400*                MONTH WINDOW ENDING TODAY, BREAKS ON THE CCYYMM *
001500*                PORTION OF TXN-TIMESTAMP, AND WRITES ONE LINE   *
001600*                PER MONTH - COUNT AND AMOUNT - MOST RECENT      *
001700*                MONTH FIRST.  CLONED FROM DAYSTAT'S SKELETON,   *
001800*                RE-KEYED ON MONTH INSTEAD OF DATE.              *
001900*                                                                *
002000*    MAINTENANCE LOG                                             *
002100*    ----------------------------------------------------------- *
002200*    DATE     BY   TICKET     DESCRIPTION                        *
002300*    -------- ---- ---------- -------------------------------    *
002400*    01/13/92 CFT  BK-0079    ORIGINAL PROGRAM - CLONED FROM     *
002500*             DAYSTAT (BK-0071) AND RE-KEYED ON CCYYMM            *
002600*    09/08/98 CFT  BK-Y2K01   MONTH KEY REWORKED TO CARRY THE    *
002700*             FULL CCYY INSTEAD OF A 2-DIGIT YEAR.  CLOSED PER   *
002800*             Y2K PROJECT PLAN.                                  *
002900*    02/14/03 JLB  BK-0166    WINDOW IS NOW A ROLLING 12 MONTHS  *
003000*             ENDING AT RUN TIME, NOT A FIXED CALENDAR YEAR - A  *
003100*             RUN ON JANUARY 2ND HAD BEEN REPORTING ONLY TWO      *
003200*             DAYS OF THE PRIOR MONTH                             *
003300*    06/30/07 JLB  BK-0201    MONTH DISPLAYED AS YYYY-MM TEXT ON *
003400*             THE REPORT LINE PER REQUEST FROM RECONCILIATION     *
003410*    04/02/12 MPK  BK-0242    WINDOW THRESHOLD WAS SUBTRACTING    *
003420*             BK-WINDOW-MONTHS STRAIGHT OFF THE FLAT CCYYMM VALUE *
003430*             WITH NO MONTH/YEAR BORROW - AN AUGUST RUN COMPUTED  *
003440*             A THRESHOLD OF "MONTH 96" AND DROPPED NEARLY EVERY  *
003450*             PRIOR-YEAR MONTH FROM THE ROLLUP.  REWORKED AS A    *
003460*             TOTAL-MONTHS SUBTRACTION WITH CCYY/MM RE-DERIVED BY *
003470*             DIVIDE/REMAINDER, THE SAME CARE DAYSTAT (BK-0233)   *
003480*             GIVES ITS DAY WINDOW.                               *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-4381.
003900 OBJECT-COMPUTER. IBM-4381.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LEDGER-FILE ASSIGN TO UT-S-BKTXNFIL
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS FS-LEDGER.
004700     SELECT SORTED-LEDGER-FILE ASSIGN TO UT-S-SRTTXN
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-SORT.
005000     SELECT MONTHLY-RPT-FILE ASSIGN TO UT-S-MTHRPT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS FS-RPT.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  LEDGER-FILE
005600     LABEL RECORDS ARE STANDARD.
005700     COPY BKTXNREC.
005800 SD  SORTED-LEDGER-FILE.
005900     COPY BKTXNREC.
006000 FD  MONTHLY-RPT-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 80 CHARACTERS.
006300 01  MONTHLY-RPT-LINE                    PIC X(80).
006400 WORKING-STORAGE SECTION.
006500     COPY BKDATWRK.
006600 01  WS-FILE-STATUS-BLOCK.
006700     05  FS-LEDGER                       PIC X(02).
006800     05  FS-SORT                         PIC X(02).
006900     05  FS-RPT                          PIC X(02).
007000     05  FILLER                          PIC X(02).
007100 01  WS-SWITCHES.
007200     05  WS-EOF-SW                       PIC X(01) VALUE "N".
007300         88  WS-EOF                           VALUE "Y".
007400     05  WS-FIRST-REC-SW                 PIC X(01) VALUE "Y".
007500         88  WS-FIRST-REC                     VALUE "Y".
007600     05  FILLER                          PIC X(08).
007700 01  WS-BREAK-FIELDS.
007800     05  WS-CURRENT-BREAK-YYMM           PIC 9(06).
007900     05  WS-PRIOR-BREAK-YYMM             PIC 9(06).
007950     05  FILLER                          PIC X(04).
008000 01  WS-BREAK-FIELDS-R REDEFINES WS-BREAK-FIELDS.
008100     05  WS-CURRENT-BREAK-CCYY           PIC 9(04).
008200     05  WS-CURRENT-BREAK-MM             PIC 9(02).
008300     05  WS-PRIOR-BREAK-CCYY             PIC 9(04).
008400     05  WS-PRIOR-BREAK-MM               PIC 9(02).
008450     05  FILLER                          PIC X(04).
008460 01  WS-WINDOW-CALC.
008470     05  WS-TOTAL-MONTHS                 PIC S9(07) COMP.
008480     05  WS-THRESHOLD-CCYY               PIC S9(07) COMP.
008490     05  WS-THRESHOLD-MM                 PIC S9(07) COMP.
008495     05  FILLER                          PIC X(04).
008500 01  WS-MONTH-ACCUMULATORS.
008600     05  WS-MONTH-TXN-CT                 PIC 9(07) COMP VALUE 0.
008700     05  WS-MONTH-TXN-AMOUNT             PIC S9(17)V99 VALUE 0.
008800     05  FILLER                          PIC X(04).
008900 01  WS-RPT-DETAIL.
009000     05  WS-RPT-MONTH-CCYY               PIC 9(04).
009100     05  WS-RPT-MONTH-DASH               PIC X(01) VALUE "-".
009200     05  WS-RPT-MONTH-MM                 PIC 9(02).
009300     05  FILLER                          PIC X(03) VALUE SPACES.
009400     05  WS-RPT-COUNT                    PIC Z(06)9.
009500     05  FILLER                          PIC X(03) VALUE SPACES.
009600     05  WS-RPT-AMOUNT                   PIC -(15)9.99.
009700     05  FILLER                          PIC X(43) VALUE SPACES.
009800 01  WS-AUDIT-LOG-LINE.
009900     05  FILLER                          PIC X(09) VALUE
010000             "MTHSTAT >".
010100     05  WS-AUDIT-TEXT                   PIC X(60).
010200 PROCEDURE DIVISION.
010300******************************************************************
010400*    1000-START-MTHSTAT - MAINLINE                               *
010500******************************************************************
010600 1000-START-MTHSTAT.
010700     MOVE "STARTED" TO WS-AUDIT-TEXT.
010800     DISPLAY WS-AUDIT-LOG-LINE.
010900     PERFORM 1500-COMPUTE-WINDOW.
011000     OPEN INPUT LEDGER-FILE
011100          OUTPUT MONTHLY-RPT-FILE.
011200     SORT SORTED-LEDGER-FILE
011300         ON DESCENDING KEY TXN-TIMESTAMP
011400         USING LEDGER-FILE
011500         GIVING SORTED-LEDGER-FILE.
011600     OPEN INPUT SORTED-LEDGER-FILE.
011700     PERFORM 2000-READ-LEDGER
011800         THRU 2000-EXIT
011900         UNTIL WS-EOF.
012000     IF NOT WS-FIRST-REC
012100         PERFORM 4000-WRITE-MONTH-LINE
012200     END-IF.
012300     CLOSE SORTED-LEDGER-FILE LEDGER-FILE MONTHLY-RPT-FILE.
012400     MOVE "ENDED NORMALLY" TO WS-AUDIT-TEXT.
012500     DISPLAY WS-AUDIT-LOG-LINE.
012600     STOP RUN.
012700******************************************************************
012800*    1500-COMPUTE-WINDOW - TRAILING 12 CALENDAR MONTH WINDOW,    *
012900*                          ROLLING, ENDING AT RUN TIME.  MONTHS   *
012910*                          ARE COUNTED AS A SINGLE TOTAL-MONTHS   *
012920*                          NUMBER SO THE SUBTRACTION BORROWS      *
012930*                          ACROSS A YEAR BOUNDARY CORRECTLY - SEE *
012940*                          BK-0242.                               *
013000******************************************************************
013100 1500-COMPUTE-WINDOW.
013200     ACCEPT BK-RUN-DATE FROM DATE YYYYMMDD.
013210     COMPUTE WS-TOTAL-MONTHS =
013220         BK-RUN-CCYY * 12 + BK-RUN-MM - BK-WINDOW-MONTHS.
013230     DIVIDE WS-TOTAL-MONTHS BY 12
013240         GIVING WS-THRESHOLD-CCYY
013250         REMAINDER WS-THRESHOLD-MM.
013260     ADD 1 TO WS-THRESHOLD-MM.
013270     COMPUTE BK-PRIOR-CCYYMM ROUNDED =
013280         WS-THRESHOLD-CCYY * 100 + WS-THRESHOLD-MM.
014100******************************************************************
014150*    2000-READ-LEDGER - SCAN THE SORTED LEDGER, DROP ENTRIES     *
014160*                       OUTSIDE THE TRAILING WINDOW, BREAK ON    *
014170*                       THE CCYYMM PORTION OF TXN-TIMESTAMP      *
014180******************************************************************
014200 2000-READ-LEDGER.
014250     READ SORTED-LEDGER-FILE
014300         AT END
014400             SET WS-EOF TO TRUE
014500             GO TO 2000-EXIT
014600     END-READ.
014700     COMPUTE WS-CURRENT-BREAK-YYMM ROUNDED =
014800         TXN-TS-CCYY * 100 + TXN-TS-MM.
014900     IF WS-CURRENT-BREAK-YYMM < BK-PRIOR-CCYYMM
015000         GO TO 2000-EXIT
015100     END-IF.
015200     IF WS-FIRST-REC
015300         MOVE WS-CURRENT-BREAK-YYMM TO WS-PRIOR-BREAK-YYMM
015400         SET WS-FIRST-REC TO FALSE
015500     END-IF.
015600     IF WS-CURRENT-BREAK-YYMM NOT = WS-PRIOR-BREAK-YYMM
015700         PERFORM 4000-WRITE-MONTH-LINE
015800         MOVE WS-CURRENT-BREAK-YYMM TO WS-PRIOR-BREAK-YYMM
015900     END-IF.
016000     ADD 1 TO WS-MONTH-TXN-CT.
016100     ADD TXN-AMOUNT TO WS-MONTH-TXN-AMOUNT.
016200 2000-EXIT.
016300     EXIT.
016400******************************************************************
016500*    4000-WRITE-MONTH-LINE - EMIT THE ACCUMULATED LINE FOR ONE   *
016600*                            CALENDAR MONTH, THEN RESET          *
016700******************************************************************
016800 4000-WRITE-MONTH-LINE.
016900     MOVE WS-PRIOR-BREAK-CCYY TO WS-RPT-MONTH-CCYY.
017000     MOVE WS-PRIOR-BREAK-MM TO WS-RPT-MONTH-MM.
017100     MOVE WS-MONTH-TXN-CT TO WS-RPT-COUNT.
017200     MOVE WS-MONTH-TXN-AMOUNT TO WS-RPT-AMOUNT.
017300     WRITE MONTHLY-RPT-LINE FROM WS-RPT-DETAIL.
017400     MOVE 0 TO WS-MONTH-TXN-CT.
017500     MOVE 0 TO WS-MONTH-TXN-AMOUNT.
