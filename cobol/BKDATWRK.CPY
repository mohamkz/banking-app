000100******************************************************************
000200*    (c) 2014  MIDSTATE DATA SERVICES - APPLICATIONS GROUP        *
000300******************************************************************
000400*                                                                *
000500*    COPYBOOK    BKDATWRK                                        *
000600*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
000700*    DESCRIPTION SHARED DATE/WINDOW WORK AREA - COPIED INTO      *
001000*                EVERY PROGRAM THAT COMPUTES A TRAILING WINDOW   *
001100*                OR BREAKS THE LEDGER ON DATE/MONTH               *
001200*                                                                *
001300*    MAINTENANCE LOG                                             *
001400*    ----------------------------------------------------------- *
001500*    DATE     BY   TICKET     DESCRIPTION                        *
001600*    -------- ---- ---------- -------------------------------    *
001700*    12/15/91 RDW  BK-0071    ORIGINAL COPYBOOK - CARVED OUT OF  *
001800*             DAYSTAT WORKING-STORAGE SO MTHSTAT COULD SHARE IT  *
001900*    09/08/98 CFT  BK-Y2K01   RUN-DATE-CCYY CONFIRMED 4-DIGIT.   *
002000*             NO WINDOWING LOGIC REQUIRED.  SEE BK-Y2K LOG        *
002100******************************************************************
002200 01  BK-DATE-WORK-AREA.
002300     05  BK-RUN-DATE                     PIC 9(08).
002400     05  BK-RUN-DATE-BLOCK REDEFINES BK-RUN-DATE.
002500         10  BK-RUN-CCYY                 PIC 9(04).
002600         10  BK-RUN-MM                   PIC 9(02).
002700         10  BK-RUN-DD                   PIC 9(02).
002800     05  BK-WINDOW-START-DT              PIC 9(08).
002900     05  BK-WINDOW-START-BLOCK REDEFINES BK-WINDOW-START-DT.
003000         10  BK-WSTART-CCYY              PIC 9(04).
003100         10  BK-WSTART-MM                PIC 9(02).
003200         10  BK-WSTART-DD                PIC 9(02).
003300     05  BK-WINDOW-DAYS                  PIC 9(05) COMP.
003400     05  BK-WINDOW-MONTHS                PIC 9(03) COMP VALUE 12.
003500     05  BK-DAYS-IN-MONTH-TBL.
003600         10  FILLER  PIC 9(02) VALUE 31.
003700         10  FILLER  PIC 9(02) VALUE 28.
003800         10  FILLER  PIC 9(02) VALUE 31.
003900         10  FILLER  PIC 9(02) VALUE 30.
004000         10  FILLER  PIC 9(02) VALUE 31.
004100         10  FILLER  PIC 9(02) VALUE 30.
004200         10  FILLER  PIC 9(02) VALUE 31.
004300         10  FILLER  PIC 9(02) VALUE 31.
004400         10  FILLER  PIC 9(02) VALUE 30.
004500         10  FILLER  PIC 9(02) VALUE 31.
004600         10  FILLER  PIC 9(02) VALUE 30.
004700         10  FILLER  PIC 9(02) VALUE 31.
004800     05  BK-DAYS-IN-MONTH REDEFINES BK-DAYS-IN-MONTH-TBL
004900                     OCCURS 12 TIMES     PIC 9(02).
005000     05  BK-PRIOR-CCYYMM                 PIC 9(06).
005050     05  BK-CURR-CCYYMM                  PIC 9(06).
005075     05  FILLER                          PIC X(10).
005200******************************************************************
005300*    END OF COPYBOOK BKDATWRK                                     *
005400******************************************************************
