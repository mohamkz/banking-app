000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DEPPOST.
000300 AUTHOR.        R D WOJCIK.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  MAY 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     DEPPOST                                        *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    POSTS DEPOSIT REQUESTS AGAINST BKACTFIL.  FOR   *
001300*                EACH REQUEST, CREDITS THE ACCOUNT BALANCE AND   *
001400*                APPENDS A DEPOSIT ENTRY TO THE LEDGER, BKTXNFIL.*
001500*                A REQUEST WITH A ZERO OR NEGATIVE AMOUNT IS     *
001600*                REJECTED - EDITING FOR THAT IS ASSUMED DONE     *
001700*                UPSTREAM OF THIS RUN.  SEE BK-0071 BELOW.        *
001800*                                                                *
001900*    MAINTENANCE LOG                                             *
002000*    ----------------------------------------------------------- *
002100*    DATE     BY   TICKET     DESCRIPTION                        *
002200*    -------- ---- ---------- -------------------------------    *
002300*    05/06/86 RDW  BK-0001    ORIGINAL PROGRAM                   *
002400*    12/15/91 RDW  BK-0071    ADDED CALL TO ACCTVAL SO A DEPOSIT *
002500*             CANNOT POST TO AN ACCOUNT THE REQUESTOR DOES NOT   *
002600*             OWN.  PRIOR RELEASES TRUSTED THE UPSTREAM SCREEN.  *
002700*    01/19/94 CFT  BK-0107    TXN-ID NOW A GENERATED 36-BYTE     *
002800*             TOKEN, TXN-SENDER-ACT LEFT BLANK ON A DEPOSIT       *
002900*    09/08/98 CFT  BK-Y2K01   TXN-TIMESTAMP REVIEWED - ALREADY   *
003000*             CCYYMMDDHHMMSS.  NO WINDOWING CHANGE REQUIRED       *
003100*    02/14/03 JLB  BK-0166    STAMP ACT-LAST-MAINT-DT ON POST     *
003110*    05/07/12 MPK  BK-0244    TXN-TIMESTAMP WAS BUILT BY ACCEPTING *
003120*             TXN-TS-CCYY FROM DATE YYYYMMDD - AN 8-DIGIT VALUE    *
003130*             MOVED INTO A 4-DIGIT FIELD LEFT TXN-TS-CCYY HOLDING  *
003140*             MMDD, AND TXN-TS-MM/TXN-TS-DD WERE NEVER SET AT ALL. *
003150*             NOW MOVES BK-RUN-CCYY/MM/DD DIRECTLY INTO THE THREE  *
003160*             SUBFIELDS - SEE 4000-WRITE-LEDGER-ENTRY               *
003170*    05/09/12 MPK  BK-0245    WS-TXN-ID-STAMP WAS ACCEPTED FROM    *
003180*             DATE THEN IMMEDIATELY FROM TIME, WHICH THREW AWAY    *
003190*             THE DATE HALF OF EVERY GENERATED TXN-ID.  SPLIT INTO *
003195*             WS-TXN-ID-STAMP-DT/-TM - SEE 4000-WRITE-LEDGER-ENTRY  *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS BK-AUDIT-TRAIL-ON
003900     UPSI-0 OFF STATUS IS BK-AUDIT-TRAIL-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT DEPOSIT-REQUEST-FILE ASSIGN TO UT-S-DEPREQ
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-DEPREQ.
004500     SELECT ACCOUNT-FILE ASSIGN TO UT-S-BKACTFIL
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS RANDOM
004800         RECORD KEY IS BK-ACCOUNT-KEY
004900         ALTERNATE RECORD KEY IS ACT-USER-ID WITH DUPLICATES
005000         FILE STATUS IS FS-ACCOUNT.
005100     SELECT LEDGER-FILE ASSIGN TO UT-S-BKTXNFIL
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS FS-LEDGER.
005500     SELECT DEPOSIT-RPT-FILE ASSIGN TO UT-S-DEPRPT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-RPT.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  DEPOSIT-REQUEST-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 160 CHARACTERS.
006300 01  DEPOSIT-REQUEST-REC.
006400     05  DR-ACCT-NUMBER                  PIC X(36).
006500     05  DR-OWNER-EMAIL                  PIC X(60).
006600     05  DR-AMOUNT                       PIC S9(17)V99.
006650     05  DR-DESCRIPTION                  PIC X(43).
006680     05  FILLER                          PIC X(02).
006800 FD  ACCOUNT-FILE
006900     LABEL RECORDS ARE STANDARD.
007000     COPY BKACTREC.
007100 FD  LEDGER-FILE
007200     LABEL RECORDS ARE STANDARD.
007300     COPY BKTXNREC.
007400 FD  DEPOSIT-RPT-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 80 CHARACTERS.
007700 01  DEPOSIT-RPT-LINE                    PIC X(80).
007800 WORKING-STORAGE SECTION.
007900     COPY BKDATWRK.
008000 01  WS-FILE-STATUS-BLOCK.
008100     05  FS-DEPREQ                       PIC X(02).
008200     05  FS-ACCOUNT                      PIC X(02).
008300     05  FS-LEDGER                       PIC X(02).
008400     05  FS-RPT                          PIC X(02).
008500     05  FILLER                          PIC X(02).
008600 01  WS-SWITCHES.
008700     05  WS-EOF-SW                       PIC X(01) VALUE "N".
008800         88  WS-EOF                           VALUE "Y".
008900     05  FILLER                          PIC X(09).
009000 01  WS-COUNTERS.
009100     05  WS-REQ-READ-CT                  PIC 9(07) COMP VALUE 0.
009200     05  WS-DEP-POSTED-CT                PIC 9(07) COMP VALUE 0.
009300     05  WS-REJECT-CT                    PIC 9(07) COMP VALUE 0.
009400     05  WS-NEXT-TXN-SEQ                 PIC 9(09) COMP VALUE 0.
009500     05  FILLER                          PIC X(04).
009600 01  WS-ACCTVAL-PARMS.
009700     05  WS-VAL-ACCT-NUMBER              PIC X(36).
009800     05  WS-VAL-OWNER-EMAIL              PIC X(60).
009900     05  WS-VAL-RESULT.
010000         10  WS-VAL-REASON-CD            PIC S9(09) COMP.
010100         10  WS-VAL-USER-ID              PIC 9(09).
010200         10  FILLER                      PIC X(04).
010300 01  WS-NEW-TXN-ID.
010400     05  WS-TXN-ID-PREFIX                PIC X(06) VALUE "DEP-T-".
010500     05  WS-TXN-ID-SEQ                   PIC 9(09).
010600     05  WS-TXN-ID-STAMP-DT              PIC 9(08).
010650     05  WS-TXN-ID-STAMP-TM              PIC 9(06).
010700     05  FILLER                          PIC X(07).
010800 01  WS-NEW-TXN-ID-R REDEFINES WS-NEW-TXN-ID.
010900     05  FILLER                          PIC X(06).
011000     05  WS-TXN-ID-SEQ-X                 PIC X(09).
011100     05  WS-TXN-ID-STAMP-X               PIC X(14).
011200     05  FILLER                          PIC X(07).
011300 01  WS-RPT-DETAIL.
011400     05  WS-RPT-ACCT-NUMBER              PIC X(36).
011500     05  FILLER                          PIC X(02) VALUE SPACES.
011600     05  WS-RPT-AMOUNT                   PIC -(15)9.99.
011700     05  FILLER                          PIC X(02) VALUE SPACES.
011800     05  WS-RPT-RESULT-TEXT              PIC X(23).
011900     05  FILLER                          PIC X(02) VALUE SPACES.
012000 01  WS-AUDIT-LOG-LINE.
012100     05  FILLER                          PIC X(09) VALUE
012200             "DEPPOST >".
012300     05  WS-AUDIT-TEXT                   PIC X(60).
012400 77  WS-REASON-OK                        PIC S9(09) COMP VALUE 0.
012500 PROCEDURE DIVISION.
012600******************************************************************
012700*    1000-START-DEPPOST - MAINLINE                               *
012800******************************************************************
012900 1000-START-DEPPOST.
013000     MOVE "STARTED" TO WS-AUDIT-TEXT.
013100     PERFORM 8000-DO-USERLOG.
013200     ACCEPT BK-RUN-DATE FROM DATE YYYYMMDD.
013300     OPEN INPUT  DEPOSIT-REQUEST-FILE
013400          I-O    ACCOUNT-FILE
013500          EXTEND LEDGER-FILE
013600          OUTPUT DEPOSIT-RPT-FILE.
013700     PERFORM 2000-READ-REQUEST
013800         THRU 2000-EXIT
013900         UNTIL WS-EOF.
014000     CLOSE DEPOSIT-REQUEST-FILE ACCOUNT-FILE LEDGER-FILE
014100           DEPOSIT-RPT-FILE.
014200     MOVE "ENDED NORMALLY" TO WS-AUDIT-TEXT.
014300     PERFORM 8000-DO-USERLOG.
014400     STOP RUN.
014500******************************************************************
014600*    2000-READ-REQUEST - PRIMING/LOOP READ OF THE REQUEST FILE   *
014700******************************************************************
014800 2000-READ-REQUEST.
014900     READ DEPOSIT-REQUEST-FILE
015000         AT END
015100             SET WS-EOF TO TRUE
015200             GO TO 2000-EXIT
015300     END-READ.
015400     ADD 1 TO WS-REQ-READ-CT.
015500     PERFORM 2500-CALL-ACCTVAL.
015600     IF WS-VAL-REASON-CD = WS-REASON-OK
015700         PERFORM 3000-POST-DEPOSIT
015800     ELSE
015900         ADD 1 TO WS-REJECT-CT
016000         MOVE DR-ACCT-NUMBER TO WS-RPT-ACCT-NUMBER
016100         MOVE DR-AMOUNT TO WS-RPT-AMOUNT
016200         MOVE "ACCOUNT NOT FOUND" TO WS-RPT-RESULT-TEXT
016300         PERFORM 7000-WRITE-RPT-LINE
016400     END-IF.
016500 2000-EXIT.
016600     EXIT.
016700******************************************************************
016800*    2500-CALL-ACCTVAL - OWNERSHIP CHECK BEFORE ANY POSTING      *
016900******************************************************************
017000 2500-CALL-ACCTVAL.
017100     MOVE DR-ACCT-NUMBER TO WS-VAL-ACCT-NUMBER.
017200     MOVE DR-OWNER-EMAIL TO WS-VAL-OWNER-EMAIL.
017300     CALL "ACCTVAL" USING WS-VAL-ACCT-NUMBER
017400                          WS-VAL-OWNER-EMAIL
017500                          WS-VAL-RESULT.
017600******************************************************************
017700*    3000-POST-DEPOSIT - CREDIT THE BALANCE AND APPEND LEDGER    *
017800******************************************************************
017900 3000-POST-DEPOSIT.
018000     MOVE DR-ACCT-NUMBER TO ACT-NUMBER.
018100     READ ACCOUNT-FILE
018200         INVALID KEY
018300             ADD 1 TO WS-REJECT-CT
018400             MOVE DR-ACCT-NUMBER TO WS-RPT-ACCT-NUMBER
018500             MOVE DR-AMOUNT TO WS-RPT-AMOUNT
018600             MOVE "ACCOUNT NOT FOUND" TO WS-RPT-RESULT-TEXT
018700             PERFORM 7000-WRITE-RPT-LINE
018800             GO TO 3000-EXIT
018900     END-READ.
019000     ADD DR-AMOUNT TO ACT-BALANCE.
019100     MOVE BK-RUN-DATE TO ACT-LAST-MAINT-DT.
019200     REWRITE BK-ACCOUNT-RECORD
019300         INVALID KEY
019400             MOVE "REWRITE FAILED" TO WS-AUDIT-TEXT
019500             PERFORM 8100-DO-USERLOG-ERR
019600             GO TO 3000-EXIT
019700     END-REWRITE.
019800     PERFORM 4000-WRITE-LEDGER-ENTRY.
019900     ADD 1 TO WS-DEP-POSTED-CT.
020000     MOVE DR-ACCT-NUMBER TO WS-RPT-ACCT-NUMBER.
020100     MOVE DR-AMOUNT TO WS-RPT-AMOUNT.
020200     MOVE "DEPOSIT POSTED" TO WS-RPT-RESULT-TEXT.
020300     PERFORM 7000-WRITE-RPT-LINE.
020400 3000-EXIT.
020500     EXIT.
020600******************************************************************
020700*    4000-WRITE-LEDGER-ENTRY - APPEND-ONLY LEDGER WRITE          *
020800******************************************************************
020900 4000-WRITE-LEDGER-ENTRY.
021000     ADD 1 TO WS-NEXT-TXN-SEQ.
021100     MOVE WS-NEXT-TXN-SEQ TO WS-TXN-ID-SEQ.
021200     ACCEPT WS-TXN-ID-STAMP-DT FROM DATE YYYYMMDD.
021300     ACCEPT WS-TXN-ID-STAMP-TM FROM TIME.
021400     MOVE WS-NEW-TXN-ID-R TO TXN-ID.
021500     MOVE DR-AMOUNT TO TXN-AMOUNT.
021600     MOVE BK-RUN-CCYY TO TXN-TS-CCYY.
021620     MOVE BK-RUN-MM TO TXN-TS-MM.
021640     MOVE BK-RUN-DD TO TXN-TS-DD.
021700     ACCEPT TXN-TS-HHMMSS FROM TIME.
021800     MOVE DR-DESCRIPTION TO TXN-DESCRIPTION.
021900     SET TXN-IS-DEPOSIT TO TRUE.
022000     MOVE SPACES TO TXN-SENDER-ACT.
022100     MOVE DR-ACCT-NUMBER TO TXN-RECEIVER-ACT.
022200     WRITE BK-TXN-RECORD.
022300     IF FS-LEDGER NOT = "00"
022400         MOVE "LEDGER WRITE FAILED" TO WS-AUDIT-TEXT
022500         PERFORM 8100-DO-USERLOG-ERR
022600     END-IF.
022700******************************************************************
022800*    7000-WRITE-RPT-LINE - EMIT ONE LINE OF THE DEPOSIT REPORT   *
022900******************************************************************
023000 7000-WRITE-RPT-LINE.
023100     WRITE DEPOSIT-RPT-LINE FROM WS-RPT-DETAIL.
023200******************************************************************
023300*    8000-DO-USERLOG / 8100-DO-USERLOG-ERR - AUDIT TRAIL WRITES  *
023400******************************************************************
023500 8000-DO-USERLOG.
023600     IF BK-AUDIT-TRAIL-ON
023700         DISPLAY WS-AUDIT-LOG-LINE
023800     END-IF.
023900 8100-DO-USERLOG-ERR.
024000     DISPLAY WS-AUDIT-LOG-LINE.
