000100******************************************************************
000200*    (c) 2014  MIDSTATE DATA SERVICES - APPLICATIONS GROUP        *
000300******************************************************************
000400*                                                                *
000500*    COPYBOOK    BKUSRREC                                        *
000600*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
000700*    DESCRIPTION USER MASTER RECORD - BKUSRFIL                   *
000800*                ONE RECORD PER SIGNED-UP LEDGER USER            *
000900*                                                                *
001000*    MAINTENANCE LOG                                             *
001100*    ----------------------------------------------------------- *
001200*    DATE     BY   TICKET     DESCRIPTION                        *
001300*    -------- ---- ---------- -------------------------------    *
001400*    03/11/86 RDW  BK-0001    ORIGINAL COPYBOOK                  *
001500*    07/02/89 RDW  BK-0044    ADDED USR-ROLE-CD FOR ADMIN RUNS   *
001600*    01/19/94 CFT  BK-0107    WIDENED USR-EMAIL-ADDR TO X(60)    *
001700*    09/08/98 CFT  BK-Y2K01   CENTURY WINDOW REVIEW - NO CHANGE  *
001800*             REQUIRED, KEY FIELDS ALREADY CCYY.  SEE BK-Y2K LOG *
001900*    02/14/03 JLB  BK-0166    ADDED USR-LAST-MAINT-DT            *
002000******************************************************************
002100 01  BK-USER-RECORD.
002200     05  BK-USER-KEY.
002300         10  USR-ID                      PIC 9(09).
002400     05  USR-EMAIL-ADDR                  PIC X(60).
002500     05  USR-PASSWORD-HASH               PIC X(100).
002600     05  USR-NAME-BLOCK.
002700         10  USR-FIRST-NAME              PIC X(40).
002800         10  USR-LAST-NAME               PIC X(40).
002900     05  USR-PHONE-NO                    PIC X(20).
003000     05  USR-ROLE-CD                     PIC X(05).
003100         88  USR-IS-ORDINARY-USER            VALUE "USER ".
003200         88  USR-IS-ADMIN-USER               VALUE "ADMIN".
003300     05  USR-STATUS-BLOCK.
003400         10  USR-REC-STATUS              PIC X(01).
003500             88  USR-REC-ACTIVE               VALUE "A".
003600             88  USR-REC-DELETED              VALUE "D".
003700     05  USR-LAST-MAINT-DT                   PIC 9(08).
003800     05  USR-ADD-DATE-BLOCK REDEFINES USR-LAST-MAINT-DT.
003900         10  USR-ADD-CC                  PIC 9(02).
004000         10  USR-ADD-YY                  PIC 9(02).
004100         10  USR-ADD-MM                  PIC 9(02).
004200         10  USR-ADD-DD                  PIC 9(02).
004300     05  FILLER                          PIC X(30).
004400******************************************************************
004500*    END OF COPYBOOK BKUSRREC  - RECORD LENGTH 275                *
004600******************************************************************
