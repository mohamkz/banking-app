000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTVAL.
000300 AUTHOR.        R D WOJCIK.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  APRIL 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     ACCTVAL                                        *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    CALLED SUBPROGRAM.  GIVEN AN ACCOUNT NUMBER AND *
001300*                THE E-MAIL ADDRESS OF THE PARTY REQUESTING      *
001400*                ACCESS, CONFIRMS THE ACCOUNT EXISTS AND IS      *
001500*                OWNED BY THE USER ASSOCIATED WITH THAT E-MAIL.  *
001600*                CALLED BY DEPPOST, XFRPOST AND TXNHIST BEFORE   *
001700*                ANY UPDATE OR EXTRACT IS ALLOWED TO PROCEED.    *
001800*                                                                *
001900*    MAINTENANCE LOG                                             *
002000*    ----------------------------------------------------------- *
002100*    DATE     BY   TICKET     DESCRIPTION                        *
002200*    -------- ---- ---------- -------------------------------    *
002300*    04/09/86 RDW  BK-0001    ORIGINAL PROGRAM                   *
002400*    12/15/91 RDW  BK-0071    NOW SHARED BY TXNHIST AS WELL AS   *
002500*             THE TWO POSTING PROGRAMS - NO LOGIC CHANGE          *
002600*    01/19/94 CFT  BK-0107    ACCOUNT NUMBER NOW 36-BYTE TOKEN   *
002700*    09/08/98 CFT  BK-Y2K01   NO DATE FIELDS REFERENCED IN THIS  *
002800*             PROGRAM.  REVIEWED AND CLOSED.  SEE BK-Y2K LOG      *
002900*    02/14/03 JLB  BK-0166    RETURN VALIDATION REASON CODE      *
003000*             INSTEAD OF JUST A YES/NO SWITCH - CALLERS NEEDED   *
003100*             TO DISTINGUISH NOT-FOUND FROM UNAUTHORIZED IN LOG  *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS BK-AUDIT-TRAIL-ON
003900     UPSI-0 OFF STATUS IS BK-AUDIT-TRAIL-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT USER-FILE ASSIGN TO UT-S-BKUSRFIL
004300         ORGANIZATION IS INDEXED
004400         ACCESS MODE IS RANDOM
004500         RECORD KEY IS BK-USER-KEY
004600         ALTERNATE RECORD KEY IS USR-EMAIL-ADDR
004700         FILE STATUS IS FS-USER.
004800     SELECT ACCOUNT-FILE ASSIGN TO UT-S-BKACTFIL
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS RANDOM
005100         RECORD KEY IS BK-ACCOUNT-KEY
005200         ALTERNATE RECORD KEY IS ACT-USER-ID WITH DUPLICATES
005300         FILE STATUS IS FS-ACCOUNT.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  USER-FILE
005700     LABEL RECORDS ARE STANDARD.
005800     COPY BKUSRREC.
005900 FD  ACCOUNT-FILE
006000     LABEL RECORDS ARE STANDARD.
006100     COPY BKACTREC.
006200 WORKING-STORAGE SECTION.
006300 01  WS-FILE-STATUS-BLOCK.
006400     05  FS-USER                         PIC X(02).
006500     05  FS-ACCOUNT                      PIC X(02).
006600     05  FILLER                          PIC X(04).
006700 01  WS-LOOKUP-COUNTERS.
006800     05  WS-CALL-CT                      PIC 9(07) COMP VALUE 0.
006900     05  WS-DENY-CT                      PIC 9(07) COMP VALUE 0.
007000     05  FILLER                          PIC X(04).
007010 01  WS-LOOKUP-COUNTERS-DISP REDEFINES WS-LOOKUP-COUNTERS.
007020     05  WS-CALL-CT-DISP                 PIC X(04).
007030     05  WS-DENY-CT-DISP                 PIC X(04).
007040     05  FILLER                          PIC X(04).
007100 01  WS-EMAIL-CHECK-AREA.
007200     05  WS-EMAIL-UPPER                  PIC X(60).
007300 01  WS-EMAIL-CHECK-BLOCK REDEFINES WS-EMAIL-CHECK-AREA.
007400     05  WS-EMAIL-LOCAL-PART             PIC X(30).
007500     05  WS-EMAIL-DOMAIN-PART            PIC X(30).
007600 01  WS-AUDIT-LOG-LINE.
007700     05  FILLER                          PIC X(09) VALUE
007800             "ACCTVAL >".
007900     05  WS-AUDIT-TEXT                   PIC X(60).
008000 77  WS-REASON-OK                        PIC S9(09) COMP VALUE 0.
008100 77  WS-REASON-ACCT-NOT-FOUND            PIC S9(09) COMP VALUE 1.
008200 77  WS-REASON-USER-NOT-FOUND            PIC S9(09) COMP VALUE 2.
008300 77  WS-REASON-UNAUTHORIZED              PIC S9(09) COMP VALUE 3.
008400 LINKAGE SECTION.
008500 01  LK-ACCT-NUMBER                      PIC X(36).
008600 01  LK-OWNER-EMAIL                      PIC X(60).
008700 01  LK-VALIDATION-RESULT.
008800     05  LK-REASON-CD                    PIC S9(09) COMP.
008900     05  LK-USER-ID-OUT                  PIC 9(09).
009000     05  FILLER                          PIC X(04).
009100 PROCEDURE DIVISION USING LK-ACCT-NUMBER
009200                          LK-OWNER-EMAIL
009300                          LK-VALIDATION-RESULT.
009400******************************************************************
009500*    1000-START-ACCTVAL - MAINLINE OF THE SUBPROGRAM             *
009600******************************************************************
009700 1000-START-ACCTVAL.
009800     ADD 1 TO WS-CALL-CT.
009900     MOVE WS-REASON-OK TO LK-REASON-CD.
010000     MOVE 0 TO LK-USER-ID-OUT.
010100     OPEN INPUT USER-FILE ACCOUNT-FILE.
010200     PERFORM 2000-READ-USER-BY-EMAIL.
010300     IF LK-REASON-CD = WS-REASON-OK
010400         PERFORM 3000-READ-ACCOUNT
010500     END-IF.
010600     IF LK-REASON-CD = WS-REASON-OK
010700         PERFORM 4000-CHECK-OWNERSHIP
010800     END-IF.
010900     IF LK-REASON-CD NOT = WS-REASON-OK
011000         ADD 1 TO WS-DENY-CT
011100         MOVE "VALIDATION DENIED" TO WS-AUDIT-TEXT
011200         PERFORM 8100-DO-USERLOG-ERR
011300     END-IF.
011400     CLOSE USER-FILE ACCOUNT-FILE.
011500     GOBACK.
011600******************************************************************
011700*    2000-READ-USER-BY-EMAIL - RESOLVE THE CALLER'S USR-ID       *
011800******************************************************************
011900 2000-READ-USER-BY-EMAIL.
012000     MOVE LK-OWNER-EMAIL TO USR-EMAIL-ADDR.
012100     READ USER-FILE
012200         KEY IS USR-EMAIL-ADDR
012300         INVALID KEY
012400             MOVE WS-REASON-USER-NOT-FOUND TO LK-REASON-CD
012500     END-READ.
012600     IF FS-USER = "00"
012700         MOVE USR-ID TO LK-USER-ID-OUT
012800     END-IF.
012900******************************************************************
013000*    3000-READ-ACCOUNT - CONFIRM THE ACCOUNT EXISTS              *
013100******************************************************************
013200 3000-READ-ACCOUNT.
013300     MOVE LK-ACCT-NUMBER TO ACT-NUMBER.
013400     READ ACCOUNT-FILE
013500         INVALID KEY
013600             MOVE WS-REASON-ACCT-NOT-FOUND TO LK-REASON-CD
013700     END-READ.
013800******************************************************************
013900*    4000-CHECK-OWNERSHIP - EXACT-MATCH OWNERSHIP COMPARE        *
014000******************************************************************
014100 4000-CHECK-OWNERSHIP.
014200     IF ACT-USER-ID NOT = LK-USER-ID-OUT
014300         MOVE WS-REASON-UNAUTHORIZED TO LK-REASON-CD
014400     END-IF.
014500******************************************************************
014600*    8100-DO-USERLOG-ERR - AUDIT TRAIL WRITE ON DENIAL           *
014700******************************************************************
014800 8100-DO-USERLOG-ERR.
014900     IF BK-AUDIT-TRAIL-ON
015000         DISPLAY WS-AUDIT-LOG-LINE
015100     END-IF.
