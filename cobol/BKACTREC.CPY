000100******************************************************************
000200*    (c) 2014  MIDSTATE DATA SERVICES - APPLICATIONS GROUP        *
000300******************************************************************
000400*                                                                *
000500*    COPYBOOK    BKACTREC                                        *
000600*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
000700*    DESCRIPTION ACCOUNT MASTER RECORD - BKACTFIL                *
000800*                ONE RECORD PER DEPOSIT ACCOUNT                  *
000900*                                                                *
001000*    MAINTENANCE LOG                                             *
001100*    ----------------------------------------------------------- *
001200*    DATE     BY   TICKET     DESCRIPTION                        *
001300*    -------- ---- ---------- -------------------------------    *
001400*    03/11/86 RDW  BK-0001    ORIGINAL COPYBOOK                  *
001500*    11/30/90 RDW  BK-0061    ADDED ACT-CURRENCY-CD (ISO-4217)   *
001600*    01/19/94 CFT  BK-0107    WIDENED ACT-NUMBER TO X(36) FOR    *
001700*             GENERATED-UUID ACCOUNT NUMBERS                    *
001800*    09/08/98 CFT  BK-Y2K01   OPENING DATE ALREADY CCYYMMDD -    *
001900*             NO WINDOWING LOGIC NEEDED.  SEE BK-Y2K LOG         *
002000*    02/14/03 JLB  BK-0166    ADDED ACT-LAST-MAINT-DT            *
002100******************************************************************
002200 01  BK-ACCOUNT-RECORD.
002300     05  BK-ACCOUNT-KEY.
002400         10  ACT-NUMBER                  PIC X(36).
002500     05  ACT-ID                          PIC 9(09).
002600     05  ACT-BALANCE                     PIC S9(17)V99.
002700     05  ACT-CURRENCY-CD                 PIC X(03).
002800     05  ACT-OPENING-DT                  PIC 9(08).
002900     05  ACT-OPEN-DATE-BLOCK REDEFINES ACT-OPENING-DT.
003000         10  ACT-OPEN-CCYY               PIC 9(04).
003100         10  ACT-OPEN-MM                 PIC 9(02).
003200         10  ACT-OPEN-DD                 PIC 9(02).
003300     05  ACT-STATUS-CD                   PIC X(06).
003400         88  ACT-IS-ACTIVE                    VALUE "ACTIVE".
003500         88  ACT-IS-FROZEN                    VALUE "FROZEN".
003600         88  ACT-IS-CLOSED                    VALUE "CLOSED".
003700     05  ACT-USER-ID                     PIC 9(09).
003800     05  ACT-LAST-MAINT-DT               PIC 9(08).
003900     05  FILLER                          PIC X(25).
004000******************************************************************
004100*    END OF COPYBOOK BKACTREC  - RECORD LENGTH 111                *
004200******************************************************************
