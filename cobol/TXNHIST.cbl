000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXNHIST.
000300 AUTHOR.        C F TRUONG.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  DECEMBER 1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     TXNHIST                                        *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    EXTRACTS LEDGER ENTRIES FOR ONE ACCOUNT.  THE   *
001300*                CALLER SUPPLIES THE ACCOUNT NUMBER, THE OWNER'S *
001400*                E-MAIL, AND A SELECTION MODE (ALL, DEPOSITS-    *
001500*                ONLY, SENT, RECEIVED) IN THE SELECTION-CRITERIA *
001600*                CARD.  THE FULL LEDGER IS SCANNED SEQUENTIALLY  *
001700*                SINCE BKTXNFIL CARRIES NO ACCOUNT-NUMBER KEY.   *
001800*                                                                *
001900*    MAINTENANCE LOG                                             *
002000*    ----------------------------------------------------------- *
002100*    DATE     BY   TICKET     DESCRIPTION                        *
002200*    -------- ---- ---------- -------------------------------    *
002300*    12/15/91 RDW  BK-0071    ORIGINAL PROGRAM                   *
002400*    01/19/94 CFT  BK-0107    ACCOUNT/TXN FIELDS NOW 36-BYTE     *
002500*             TOKENS THROUGHOUT                                  *
002600*    09/08/98 CFT  BK-Y2K01   TXN-TIMESTAMP REVIEWED - ALREADY   *
002700*             CCYYMMDDHHMMSS.  NO WINDOWING CHANGE REQUIRED       *
002800*    02/14/03 JLB  BK-0166    ON A DEPOSIT LINE, PRINT SYS_BANK  *
002900*             AS THE SENDER INSTEAD OF LEAVING IT BLANK           *
003000*    06/30/07 JLB  BK-0201    SORTED OUTPUT DESCENDING BY         *
003100*             TIMESTAMP PER REQUEST FROM RECONCILIATION UNIT      *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS BK-AUDIT-TRAIL-ON
003900     UPSI-0 OFF STATUS IS BK-AUDIT-TRAIL-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CRITERIA-FILE ASSIGN TO UT-S-HISTCRIT
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-CRIT.
004500     SELECT LEDGER-FILE ASSIGN TO UT-S-BKTXNFIL
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-LEDGER.
004800     SELECT SORTED-LEDGER-FILE ASSIGN TO UT-S-SRTTXN
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-SORT.
005100     SELECT HISTORY-RPT-FILE ASSIGN TO UT-S-HISTRPT
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-RPT.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  CRITERIA-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 105 CHARACTERS.
005900 01  CRITERIA-REC.
006000     05  CR-ACCT-NUMBER                  PIC X(36).
006100     05  CR-OWNER-EMAIL                  PIC X(60).
006200     05  CR-MODE                         PIC X(01).
006300         88  CR-MODE-ALL                      VALUE "A".
006400         88  CR-MODE-DEPOSITS-ONLY            VALUE "D".
006500         88  CR-MODE-SENT                     VALUE "S".
006600         88  CR-MODE-RECEIVED                 VALUE "R".
006700     05  FILLER                          PIC X(08).
006800 FD  LEDGER-FILE
006900     LABEL RECORDS ARE STANDARD.
007000     COPY BKTXNREC.
007100 SD  SORTED-LEDGER-FILE.
007200     COPY BKTXNREC.
007300 FD  HISTORY-RPT-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 133 CHARACTERS.
007600 01  HISTORY-RPT-LINE                    PIC X(133).
007700 WORKING-STORAGE SECTION.
007800     COPY BKDATWRK.
007900 01  WS-FILE-STATUS-BLOCK.
008000     05  FS-CRIT                         PIC X(02).
008100     05  FS-LEDGER                       PIC X(02).
008200     05  FS-SORT                         PIC X(02).
008300     05  FS-RPT                          PIC X(02).
008400     05  FILLER                          PIC X(02).
008500 01  WS-SWITCHES.
008600     05  WS-EOF-SW                       PIC X(01) VALUE "N".
008700         88  WS-EOF                           VALUE "Y".
008800     05  FILLER                          PIC X(09).
008900 01  WS-COUNTERS.
009000     05  WS-LEDGER-READ-CT               PIC 9(07) COMP VALUE 0.
009100     05  WS-SELECTED-CT                  PIC 9(07) COMP VALUE 0.
009200     05  FILLER                          PIC X(04).
009300 01  WS-ACCTVAL-PARMS.
009400     05  WS-VAL-ACCT-NUMBER              PIC X(36).
009500     05  WS-VAL-OWNER-EMAIL              PIC X(60).
009600     05  WS-VAL-RESULT.
009700         10  WS-VAL-REASON-CD            PIC S9(09) COMP.
009800         10  WS-VAL-USER-ID              PIC 9(09).
009900         10  FILLER                      PIC X(04).
010000 77  WS-REASON-OK                        PIC S9(09) COMP VALUE 0.
010100 01  WS-RPT-DETAIL.
010200     05  WS-RPT-SENDER                   PIC X(36).
010300     05  FILLER                          PIC X(01) VALUE SPACES.
010400     05  WS-RPT-RECEIVER                 PIC X(36).
010500     05  FILLER                          PIC X(01) VALUE SPACES.
010600     05  WS-RPT-AMOUNT                   PIC -(15)9.99.
010700     05  FILLER                          PIC X(01) VALUE SPACES.
010800     05  WS-RPT-TYPE                     PIC X(10).
010900     05  FILLER                          PIC X(01) VALUE SPACES.
011000     05  WS-RPT-TIMESTAMP                PIC 9(14).
011100     05  FILLER                          PIC X(05) VALUE SPACES.
011200 01  WS-RPT-DETAIL-R REDEFINES WS-RPT-DETAIL.
011300     05  FILLER                          PIC X(74).
011400     05  WS-RPT-TIMESTAMP-X              PIC X(14).
011500     05  FILLER                          PIC X(45).
011600 01  WS-AUDIT-LOG-LINE.
011700     05  FILLER                          PIC X(09) VALUE
011800             "TXNHIST >".
011900     05  WS-AUDIT-TEXT                   PIC X(60).
012000 PROCEDURE DIVISION.
012100******************************************************************
012200*    1000-START-TXNHIST - MAINLINE                               *
012300******************************************************************
012400 1000-START-TXNHIST.
012500     MOVE "STARTED" TO WS-AUDIT-TEXT.
012600     PERFORM 8000-DO-USERLOG.
012700     OPEN INPUT CRITERIA-FILE LEDGER-FILE
012800          OUTPUT HISTORY-RPT-FILE.
012900     READ CRITERIA-FILE.
013000     PERFORM 2500-CALL-ACCTVAL.
013100     IF WS-VAL-REASON-CD = WS-REASON-OK
013200         SORT SORTED-LEDGER-FILE
013300             ON DESCENDING KEY TXN-TIMESTAMP
013400             USING LEDGER-FILE
013500             GIVING SORTED-LEDGER-FILE
013600         OPEN INPUT SORTED-LEDGER-FILE
013700         PERFORM 2000-READ-LEDGER
013800             THRU 2000-EXIT
013900             UNTIL WS-EOF
014000         CLOSE SORTED-LEDGER-FILE
014100     ELSE
014200         MOVE "VALIDATION DENIED - NO EXTRACT" TO WS-AUDIT-TEXT
014300         PERFORM 8100-DO-USERLOG-ERR
014400     END-IF.
014500     CLOSE CRITERIA-FILE LEDGER-FILE HISTORY-RPT-FILE.
014600     MOVE "ENDED NORMALLY" TO WS-AUDIT-TEXT.
014700     PERFORM 8000-DO-USERLOG.
014800     STOP RUN.
014900******************************************************************
015000*    2000-READ-LEDGER - SCAN THE SORTED LEDGER, APPLY THE MODE   *
015100******************************************************************
015200 2000-READ-LEDGER.
015300     READ SORTED-LEDGER-FILE
015400         AT END
015500             SET WS-EOF TO TRUE
015600             GO TO 2000-EXIT
015700     END-READ.
015800     ADD 1 TO WS-LEDGER-READ-CT.
015900     PERFORM 3000-SELECT-MODE.
016000 2000-EXIT.
016100     EXIT.
016200******************************************************************
016300*    2500-CALL-ACCTVAL - CONFIRM CALLER OWNS THE ACCOUNT ASKED   *
016400*                        ABOUT BEFORE ANY LEDGER LINE IS SHOWN   *
016500******************************************************************
016600 2500-CALL-ACCTVAL.
016700     MOVE CR-ACCT-NUMBER TO WS-VAL-ACCT-NUMBER.
016800     MOVE CR-OWNER-EMAIL TO WS-VAL-OWNER-EMAIL.
016900     CALL "ACCTVAL" USING WS-VAL-ACCT-NUMBER
017000                          WS-VAL-OWNER-EMAIL
017100                          WS-VAL-RESULT.
017200******************************************************************
017300*    3000-SELECT-MODE - APPLY ONE OF THE FOUR SELECTION MODES    *
017400******************************************************************
017500 3000-SELECT-MODE.
017600     IF CR-MODE-ALL
017700         IF TXN-SENDER-ACT = CR-ACCT-NUMBER
017750            OR TXN-RECEIVER-ACT = CR-ACCT-NUMBER
017800             PERFORM 4000-WRITE-DETAIL-LINE
017900         END-IF
018000     END-IF.
018100     IF CR-MODE-DEPOSITS-ONLY
018200         IF TXN-RECEIVER-ACT = CR-ACCT-NUMBER AND TXN-IS-DEPOSIT
018300             PERFORM 4000-WRITE-DETAIL-LINE
018400         END-IF
018500     END-IF.
018600     IF CR-MODE-SENT
018700         IF TXN-SENDER-ACT = CR-ACCT-NUMBER AND TXN-IS-TRANSFER
018800             PERFORM 4000-WRITE-DETAIL-LINE
018900         END-IF
019000     END-IF.
019100     IF CR-MODE-RECEIVED
019200         IF TXN-RECEIVER-ACT = CR-ACCT-NUMBER AND TXN-IS-TRANSFER
019300             PERFORM 4000-WRITE-DETAIL-LINE
019400         END-IF
019500     END-IF.
019600******************************************************************
019700*    4000-WRITE-DETAIL-LINE - EMIT ONE SELECTED LEDGER ENTRY     *
019800******************************************************************
019900 4000-WRITE-DETAIL-LINE.
020000     IF TXN-IS-DEPOSIT
020100         MOVE "SYS_BANK" TO WS-RPT-SENDER
020200     ELSE
020300         MOVE TXN-SENDER-ACT TO WS-RPT-SENDER
020400     END-IF.
020500     MOVE TXN-RECEIVER-ACT TO WS-RPT-RECEIVER.
020600     MOVE TXN-AMOUNT TO WS-RPT-AMOUNT.
020700     MOVE TXN-TYPE-CD TO WS-RPT-TYPE.
020800     MOVE TXN-TIMESTAMP TO WS-RPT-TIMESTAMP.
020900     WRITE HISTORY-RPT-LINE FROM WS-RPT-DETAIL.
021000     ADD 1 TO WS-SELECTED-CT.
021100******************************************************************
021200*    8000-DO-USERLOG / 8100-DO-USERLOG-ERR - AUDIT TRAIL WRITES  *
021300******************************************************************
021400 8000-DO-USERLOG.
021500     IF BK-AUDIT-TRAIL-ON
021600         DISPLAY WS-AUDIT-LOG-LINE
021700     END-IF.
021800 8100-DO-USERLOG-ERR.
021900     DISPLAY WS-AUDIT-LOG-LINE.
