000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SYSSTAT.
000300 AUTHOR.        R D WOJCIK.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  JULY 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     SYSSTAT                                        *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    WHOLE-SYSTEM STATISTICS RUN.  COUNTS BKUSRFIL,  *
001300*                BKACTFIL AND BKTXNFIL AND SUMS THE LEDGER, THEN *
001400*                WRITES ONE SUMMARY LINE.  NO CONTROL BREAKS -   *
001500*                ONE PASS OF EACH MASTER, ONE OUTPUT LINE.       *
001600*                                                                *
001700*    MAINTENANCE LOG                                             *
001800*    ----------------------------------------------------------- *
001900*    DATE     BY   TICKET     DESCRIPTION                        *
002000*    -------- ---- ---------- -------------------------------    *
002100*    07/21/86 RDW  BK-0001    ORIGINAL PROGRAM                   *
002200*    09/08/98 CFT  BK-Y2K01   NO DATE FIELDS SUMMED OR COMPARED  *
002300*             IN THIS PROGRAM.  REVIEWED AND CLOSED.              *
002400*    02/14/03 JLB  BK-0166    ZERO THE AMOUNT LINE EXPLICITLY    *
002500*             WHEN THE LEDGER IS EMPTY - PRIOR RELEASE LEFT       *
002600*             LOW-VALUES IN THE ACCUMULATOR ON A COLD START       *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-4381.
003100 OBJECT-COMPUTER. IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT USER-FILE ASSIGN TO UT-S-BKUSRFIL
003700         ORGANIZATION IS INDEXED
003800         ACCESS MODE IS SEQUENTIAL
003900         RECORD KEY IS BK-USER-KEY
004000         FILE STATUS IS FS-USER.
004100     SELECT ACCOUNT-FILE ASSIGN TO UT-S-BKACTFIL
004200         ORGANIZATION IS INDEXED
004300         ACCESS MODE IS SEQUENTIAL
004400         RECORD KEY IS BK-ACCOUNT-KEY
004500         FILE STATUS IS FS-ACCOUNT.
004600     SELECT LEDGER-FILE ASSIGN TO UT-S-BKTXNFIL
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS FS-LEDGER.
004900     SELECT STATS-RPT-FILE ASSIGN TO UT-S-SYSRPT
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS FS-RPT.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  USER-FILE
005500     LABEL RECORDS ARE STANDARD.
005600     COPY BKUSRREC.
005700 FD  ACCOUNT-FILE
005800     LABEL RECORDS ARE STANDARD.
005900     COPY BKACTREC.
006000 FD  LEDGER-FILE
006100     LABEL RECORDS ARE STANDARD.
006200     COPY BKTXNREC.
006300 FD  STATS-RPT-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 80 CHARACTERS.
006600 01  STATS-RPT-LINE                      PIC X(80).
006700 WORKING-STORAGE SECTION.
006800     COPY BKDATWRK.
006900 01  WS-FILE-STATUS-BLOCK.
007000     05  FS-USER                         PIC X(02).
007100     05  FS-ACCOUNT                      PIC X(02).
007200     05  FS-LEDGER                       PIC X(02).
007300     05  FS-RPT                          PIC X(02).
007400     05  FILLER                          PIC X(02).
007500 01  WS-SWITCHES.
007600     05  WS-USER-EOF-SW                  PIC X(01) VALUE "N".
007700         88  WS-USER-EOF                      VALUE "Y".
007800     05  WS-ACCT-EOF-SW                  PIC X(01) VALUE "N".
007900         88  WS-ACCT-EOF                      VALUE "Y".
008000     05  WS-TXN-EOF-SW                   PIC X(01) VALUE "N".
008100         88  WS-TXN-EOF                       VALUE "Y".
008200     05  FILLER                          PIC X(07).
008300 01  WS-ACCUMULATORS.
008400     05  WS-TOTAL-USERS                  PIC 9(09) COMP VALUE 0.
008500     05  WS-TOTAL-ACCOUNTS               PIC 9(09) COMP VALUE 0.
008600     05  WS-TOTAL-TRANSACTIONS           PIC 9(09) COMP VALUE 0.
008700     05  WS-TOTAL-TXN-AMOUNT             PIC S9(17)V99 VALUE 0.
008800     05  FILLER                          PIC X(04).
008900 01  WS-STATS-LINE.
009000     05  WS-STATS-USERS-E                PIC Z,ZZZ,ZZ9.
009100     05  FILLER                          PIC X(02) VALUE SPACES.
009200     05  WS-STATS-ACCOUNTS-E             PIC Z,ZZZ,ZZ9.
009300     05  FILLER                          PIC X(02) VALUE SPACES.
009400     05  WS-STATS-TXN-CT-E               PIC Z,ZZZ,ZZ9.
009500     05  FILLER                          PIC X(02) VALUE SPACES.
009600     05  WS-STATS-TXN-AMT-E              PIC -(15)9.99.
009700     05  FILLER                          PIC X(20) VALUE SPACES.
009800 01  WS-STATS-LINE-R REDEFINES WS-STATS-LINE.
009900     05  FILLER                          PIC X(60).
010000     05  FILLER                          PIC X(20).
010100 01  WS-AUDIT-LOG-LINE.
010200     05  FILLER                          PIC X(09) VALUE
010300             "SYSSTAT >".
010400     05  WS-AUDIT-TEXT                   PIC X(60).
010500 PROCEDURE DIVISION.
010600******************************************************************
010700*    1000-START-SYSSTAT - MAINLINE                               *
010800******************************************************************
010900 1000-START-SYSSTAT.
011000     MOVE "STARTED" TO WS-AUDIT-TEXT.
011100     DISPLAY WS-AUDIT-LOG-LINE.
011200     OPEN INPUT USER-FILE ACCOUNT-FILE LEDGER-FILE
011300          OUTPUT STATS-RPT-FILE.
011400     PERFORM 2000-COUNT-USERS
011500         THRU 2000-EXIT
011600         UNTIL WS-USER-EOF.
011700     PERFORM 3000-COUNT-ACCOUNTS
011800         THRU 3000-EXIT
011900         UNTIL WS-ACCT-EOF.
012000     PERFORM 4000-COUNT-AND-SUM-TXN
012100         THRU 4000-EXIT
012200         UNTIL WS-TXN-EOF.
012300     PERFORM 5000-WRITE-STATS-LINE.
012400     CLOSE USER-FILE ACCOUNT-FILE LEDGER-FILE STATS-RPT-FILE.
012500     MOVE "ENDED NORMALLY" TO WS-AUDIT-TEXT.
012600     DISPLAY WS-AUDIT-LOG-LINE.
012700     STOP RUN.
012800******************************************************************
012900*    2000-COUNT-USERS - SEQUENTIAL PASS OF BKUSRFIL              *
013000******************************************************************
013100 2000-COUNT-USERS.
013200     READ USER-FILE NEXT RECORD
013300         AT END
013400             SET WS-USER-EOF TO TRUE
013500             GO TO 2000-EXIT
013600     END-READ.
013700     ADD 1 TO WS-TOTAL-USERS.
013800 2000-EXIT.
013900     EXIT.
014000******************************************************************
014100*    3000-COUNT-ACCOUNTS - SEQUENTIAL PASS OF BKACTFIL           *
014200******************************************************************
014300 3000-COUNT-ACCOUNTS.
014400     READ ACCOUNT-FILE NEXT RECORD
014500         AT END
014600             SET WS-ACCT-EOF TO TRUE
014700             GO TO 3000-EXIT
014800     END-READ.
014900     ADD 1 TO WS-TOTAL-ACCOUNTS.
015000 3000-EXIT.
015100     EXIT.
015200******************************************************************
015300*    4000-COUNT-AND-SUM-TXN - SEQUENTIAL PASS OF BKTXNFIL        *
015400******************************************************************
015500 4000-COUNT-AND-SUM-TXN.
015600     READ LEDGER-FILE
015700         AT END
015800             SET WS-TXN-EOF TO TRUE
015900             GO TO 4000-EXIT
016000     END-READ.
016100     ADD 1 TO WS-TOTAL-TRANSACTIONS.
016200     ADD TXN-AMOUNT TO WS-TOTAL-TXN-AMOUNT.
016300 4000-EXIT.
016400     EXIT.
016500******************************************************************
016600*    5000-WRITE-STATS-LINE - THE ONE-ROW WHOLE-FILE TOTAL LINE   *
016700******************************************************************
016800 5000-WRITE-STATS-LINE.
016900     MOVE WS-TOTAL-USERS TO WS-STATS-USERS-E.
017000     MOVE WS-TOTAL-ACCOUNTS TO WS-STATS-ACCOUNTS-E.
017100     MOVE WS-TOTAL-TRANSACTIONS TO WS-STATS-TXN-CT-E.
017200     MOVE WS-TOTAL-TXN-AMOUNT TO WS-STATS-TXN-AMT-E.
017300     WRITE STATS-RPT-LINE FROM WS-STATS-LINE.
