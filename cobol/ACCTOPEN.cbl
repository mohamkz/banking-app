000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTOPEN.
000300 AUTHOR.        R D WOJCIK.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  MARCH 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     ACCTOPEN                                        *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    OPENS A NEW DEPOSIT ACCOUNT FOR AN EXISTING     *
001300*                LEDGER USER.  READS THE OPEN-ACCOUNT REQUEST    *
001400*                FILE, LOOKS UP THE OWNING USER, BUILDS A ZERO-  *
001500*                BALANCE ACTIVE ACCOUNT AND ADDS IT TO BKACTFIL. *
001600*                                                                *
001700*    MAINTENANCE LOG                                             *
001800*    ----------------------------------------------------------- *
001900*    DATE     BY   TICKET     DESCRIPTION                        *
002000*    -------- ---- ---------- -------------------------------    *
002100*    03/11/86 RDW  BK-0001    ORIGINAL PROGRAM                   *
002200*    11/30/90 RDW  BK-0061    ADDED ACT-CURRENCY-CD, DEFAULTED   *
002300*             TO USD ON EVERY NEW ACCOUNT                        *
002400*    01/19/94 CFT  BK-0107    ACCOUNT NUMBER NOW A GENERATED     *
002500*             36-BYTE TOKEN INSTEAD OF A SEQUENCE COUNTER         *
002600*    09/08/98 CFT  BK-Y2K01   REVIEWED ACT-OPENING-DT FOR CENTURY *
002700*             WINDOWING.  FIELD IS ALREADY CCYYMMDD - NO CHANGE   *
002800*             REQUIRED.  CLOSED PER Y2K PROJECT PLAN.             *
002900*    02/14/03 JLB  BK-0166    STAMP ACT-LAST-MAINT-DT ON ADD      *
002905*    03/22/12 MPK  BK-0241    OPEN-REQUEST-REC NO LONGER CARRIES  *
002910*             A PRE-BUILT ACCOUNT NUMBER FROM UPSTREAM - REVIEW   *
002915*             FOUND THE REQUEST FILE ITSELF WAS THE ONLY SOURCE   *
002920*             OF ACT-NUMBER, WHICH DEFEATS THE WHOLE POINT OF      *
002925*             BK-0107'S GENERATED TOKEN.  ACCTOPEN NOW GENERATES  *
002930*             THE TOKEN ITSELF, THE SAME WAY DEPPOST/XFRPOST      *
002935*             GENERATE TXN-ID - SEE 3500-GENERATE-ACCT-NUMBER      *
002940*    04/02/12 MPK  BK-0243    ACT-ID WAS BEING SET EQUAL TO       *
002945*             ACT-USER-ID - A USER WITH TWO ACCOUNTS GOT TWO      *
002950*             RECORDS SHARING ONE ACT-ID.  ACT-ID NOW COMES FROM  *
002955*             ITS OWN WS-NEXT-ACCT-ID COUNTER, BUMPED ALONGSIDE   *
002960*             THE ACCOUNT NUMBER GENERATOR IN 3500                *
002961*    05/09/12 MPK  BK-0245    WS-ACCT-ID-STAMP WAS ACCEPTED FROM   *
002962*             DATE THEN IMMEDIATELY FROM TIME, WHICH THREW AWAY    *
002963*             THE DATE HALF OF EVERY GENERATED ACCT-NUMBER.  SPLIT *
002964*             INTO WS-ACCT-ID-STAMP-DT/-TM - SEE 3500              *
002965******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-4381.
003400 OBJECT-COMPUTER. IBM-4381.
003500 SPECIAL-NAMES.
003600     UPSI-0 ON STATUS IS BK-AUDIT-TRAIL-ON
003700     UPSI-0 OFF STATUS IS BK-AUDIT-TRAIL-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OPEN-REQUEST-FILE ASSIGN TO UT-S-OPENREQ
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS FS-OPENREQ.
004300     SELECT USER-FILE ASSIGN TO UT-S-BKUSRFIL
004400         ORGANIZATION IS INDEXED
004500         ACCESS MODE IS RANDOM
004600         RECORD KEY IS BK-USER-KEY
004700         FILE STATUS IS FS-USER.
004800     SELECT ACCOUNT-FILE ASSIGN TO UT-S-BKACTFIL
004900         ORGANIZATION IS INDEXED
005000         ACCESS MODE IS RANDOM
005100         RECORD KEY IS BK-ACCOUNT-KEY
005200         ALTERNATE RECORD KEY IS ACT-USER-ID WITH DUPLICATES
005300         FILE STATUS IS FS-ACCOUNT.
005400     SELECT ACCOUNT-RPT-FILE ASSIGN TO UT-S-ACTRPT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FS-RPT.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  OPEN-REQUEST-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 50 CHARACTERS.
006200 01  OPEN-REQUEST-REC.
006300     05  OR-USER-ID                      PIC 9(09).
006450     05  FILLER                          PIC X(41).
006500 FD  USER-FILE
006600     LABEL RECORDS ARE STANDARD.
006700     COPY BKUSRREC.
006800 FD  ACCOUNT-FILE
006900     LABEL RECORDS ARE STANDARD.
007000     COPY BKACTREC.
007100 FD  ACCOUNT-RPT-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS.
007400 01  ACCOUNT-RPT-LINE                    PIC X(80).
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*    SHARED DATE WORK AREA - SEE COPYBOOK HEADER FOR MAINT LOG   *
007800******************************************************************
007900     COPY BKDATWRK.
008100******************************************************************
008200*    FILE STATUS CODES                                          *
008300******************************************************************
008400 01  WS-FILE-STATUS-BLOCK.
008500     05  FS-OPENREQ                      PIC X(02).
008600     05  FS-USER                         PIC X(02).
008700     05  FS-ACCOUNT                      PIC X(02).
008800     05  FS-RPT                          PIC X(02).
008850     05  FILLER                          PIC X(02).
008900******************************************************************
009000*    SWITCHES AND COUNTERS                                      *
009100******************************************************************
009200 01  WS-SWITCHES.
009300     05  WS-EOF-SW                       PIC X(01) VALUE "N".
009400         88  WS-EOF                           VALUE "Y".
009450     05  FILLER                          PIC X(09).
009500 01  WS-COUNTERS.
009600     05  WS-REQ-READ-CT                  PIC 9(07) COMP.
009700     05  WS-ACCT-OPENED-CT               PIC 9(07) COMP.
009800     05  WS-REJECT-CT                    PIC 9(07) COMP.
009820     05  WS-NEXT-ACCT-SEQ                PIC 9(09) COMP VALUE 0.
009850     05  FILLER                          PIC X(04).
009860******************************************************************
009870*    NEW-ACCOUNT-NUMBER TOKEN - SEQUENCE + TIMESTAMP, SAME        *
009880*    SHAPE AS DEPPOST/XFRPOST'S WS-NEW-TXN-ID.  SEE BK-0241.       *
009890******************************************************************
009900 01  WS-NEW-ACCT-NUMBER.
009910     05  WS-ACCT-ID-PREFIX               PIC X(06) VALUE "ACT-N-".
009920     05  WS-ACCT-ID-SEQ                  PIC 9(09).
009930     05  WS-ACCT-ID-STAMP-DT             PIC 9(08).
009935     05  WS-ACCT-ID-STAMP-TM             PIC 9(06).
009940     05  FILLER                          PIC X(07).
009950 01  WS-NEW-ACCT-NUMBER-R REDEFINES WS-NEW-ACCT-NUMBER.
009960     05  FILLER                          PIC X(06).
009970     05  WS-ACCT-ID-SEQ-X                PIC X(09).
009980     05  WS-ACCT-ID-STAMP-X              PIC X(14).
009990     05  FILLER                          PIC X(07).
010000******************************************************************
010050*    REPORT LINE LAYOUT AND EDITED REDEFINITION                 *
010100******************************************************************
010200 01  WS-RPT-DETAIL.
010300     05  WS-RPT-USER-ID                  PIC 9(09).
010400     05  FILLER                          PIC X(02) VALUE SPACES.
010500     05  WS-RPT-ACCT-NUMBER              PIC X(36).
010600     05  FILLER                          PIC X(02) VALUE SPACES.
010700     05  WS-RPT-RESULT-TEXT              PIC X(29).
010800     05  FILLER                          PIC X(02) VALUE SPACES.
010900 01  WS-RPT-EDITED REDEFINES WS-RPT-DETAIL.
011000     05  WS-RPT-USER-ID-E                PIC Z(08)9.
011100     05  FILLER                          PIC X(01).
011200     05  FILLER                          PIC X(79).
011300 01  WS-AUDIT-LOG-LINE.
011400     05  FILLER                          PIC X(09) VALUE
011500             "ACCTOPEN>".
011600     05  WS-AUDIT-TEXT                   PIC X(60).
011700 77  WS-REC-FOUND                        PIC S9(09) COMP VALUE 1.
011800 77  WS-REC-NOT-FOUND                    PIC S9(09) COMP VALUE 2.
011850 77  WS-NEXT-ACCT-ID                     PIC 9(09) COMP VALUE 0.
011900 PROCEDURE DIVISION.
012000******************************************************************
012100*    1000-START-ACCTOPEN - MAINLINE                              *
012200******************************************************************
012300 1000-START-ACCTOPEN.
012400     MOVE "STARTED" TO WS-AUDIT-TEXT.
012500     PERFORM 8000-DO-USERLOG.
012600     ACCEPT BK-RUN-DATE FROM DATE YYYYMMDD.
012700     OPEN INPUT  OPEN-REQUEST-FILE
012800          I-O    USER-FILE
012900          I-O    ACCOUNT-FILE
013000          OUTPUT ACCOUNT-RPT-FILE.
013100     IF FS-OPENREQ NOT = "00" OR FS-USER NOT = "00"
013200                             OR FS-ACCOUNT NOT = "00"
013300         MOVE "OPEN FAILED ON ONE OR MORE FILES" TO WS-AUDIT-TEXT
013400         PERFORM 8100-DO-USERLOG-ERR
013500         PERFORM 9900-ABEND-EXIT
013600     END-IF.
013700     PERFORM 2000-READ-REQUEST
013800         THRU 2000-EXIT
013900         UNTIL WS-EOF.
014000     CLOSE OPEN-REQUEST-FILE USER-FILE ACCOUNT-FILE
014100           ACCOUNT-RPT-FILE.
014200     MOVE "ENDED NORMALLY" TO WS-AUDIT-TEXT.
014300     PERFORM 8000-DO-USERLOG.
014400     STOP RUN.
014500******************************************************************
014600*    2000-READ-REQUEST - PRIMING/LOOP READ OF THE REQUEST FILE   *
014700******************************************************************
014800 2000-READ-REQUEST.
014900     READ OPEN-REQUEST-FILE
015000         AT END
015100             SET WS-EOF TO TRUE
015200             GO TO 2000-EXIT
015300     END-READ.
015400     ADD 1 TO WS-REQ-READ-CT.
015500     PERFORM 3000-READ-USER.
015600     PERFORM 4000-BUILD-ACCOUNT.
015700 2000-EXIT.
015800     EXIT.
015900******************************************************************
016000*    3000-READ-USER - CONFIRM THE OWNING USER EXISTS             *
016100******************************************************************
016200 3000-READ-USER.
016300     MOVE OR-USER-ID TO USR-ID.
016400     READ USER-FILE
016500         INVALID KEY
016600             MOVE "USER NOT FOUND" TO WS-RPT-RESULT-TEXT
016700             ADD 1 TO WS-REJECT-CT
016800             MOVE OR-USER-ID TO WS-RPT-USER-ID
016900             MOVE SPACES TO WS-RPT-ACCT-NUMBER
017000             PERFORM 7000-WRITE-RPT-LINE
017100             GO TO 3000-EXIT
017200     END-READ.
017300 3000-EXIT.
017400     EXIT.
017410******************************************************************
017420*    3500-GENERATE-ACCT-NUMBER - BUILD A UNIQUE 36-BYTE ACCOUNT   *
017430*                                 NUMBER FROM AN IN-MEMORY         *
017440*                                 SEQUENCE COUNTER AND A DATE/     *
017450*                                 TIME STAMP.  SEE BK-0241 - THE   *
017460*                                 REQUEST FILE NO LONGER SUPPLIES  *
017470*                                 ITS OWN ACCOUNT NUMBER.  ALSO    *
017472*                                 BUMPS WS-NEXT-ACCT-ID, THE       *
017474*                                 SEPARATE SURROGATE-KEY COUNTER   *
017476*                                 FOR ACT-ID - SEE BK-0243.        *
017480******************************************************************
017482 3500-GENERATE-ACCT-NUMBER.
017484     ADD 1 TO WS-NEXT-ACCT-SEQ.
017486     MOVE WS-NEXT-ACCT-SEQ TO WS-ACCT-ID-SEQ.
017488     ACCEPT WS-ACCT-ID-STAMP-DT FROM DATE YYYYMMDD.
017490     ACCEPT WS-ACCT-ID-STAMP-TM FROM TIME.
017492     ADD 1 TO WS-NEXT-ACCT-ID.
017494 3500-EXIT.
017496     EXIT.
017550******************************************************************
017600*    4000-BUILD-ACCOUNT - ASSEMBLE AND ADD THE NEW ACCOUNT       *
017700******************************************************************
017800 4000-BUILD-ACCOUNT.
017900     IF FS-USER NOT = "00"
018000         GO TO 4000-EXIT
018100     END-IF.
018150     PERFORM 3500-GENERATE-ACCT-NUMBER.
018200     MOVE WS-NEW-ACCT-NUMBER-R  TO ACT-NUMBER.
018300     MOVE WS-NEXT-ACCT-ID       TO ACT-ID.
018400     MOVE ZERO                  TO ACT-BALANCE.
018500     MOVE "USD"                 TO ACT-CURRENCY-CD.
018600     MOVE BK-RUN-DATE           TO ACT-OPENING-DT.
018700     MOVE BK-RUN-DATE           TO ACT-LAST-MAINT-DT.
018800     SET ACT-IS-ACTIVE          TO TRUE.
018900     MOVE OR-USER-ID            TO ACT-USER-ID.
019000     WRITE BK-ACCOUNT-RECORD
019100         INVALID KEY
019200             MOVE "ACCOUNT ALREADY ON FILE" TO WS-RPT-RESULT-TEXT
019300             ADD 1 TO WS-REJECT-CT
019400             MOVE OR-USER-ID TO WS-RPT-USER-ID
019500             MOVE ACT-NUMBER TO WS-RPT-ACCT-NUMBER
019600             PERFORM 7000-WRITE-RPT-LINE
019700             GO TO 4000-EXIT
019800     END-WRITE.
019900     ADD 1 TO WS-ACCT-OPENED-CT.
020000     MOVE "ACCOUNT OPENED" TO WS-RPT-RESULT-TEXT.
020100     MOVE OR-USER-ID TO WS-RPT-USER-ID.
020200     MOVE ACT-NUMBER TO WS-RPT-ACCT-NUMBER.
020300     PERFORM 7000-WRITE-RPT-LINE.
020400 4000-EXIT.
020500     EXIT.
020600******************************************************************
020700*    7000-WRITE-RPT-LINE - EMIT ONE LINE OF THE OPEN-ACCT REPORT *
020800******************************************************************
020900 7000-WRITE-RPT-LINE.
021000     WRITE ACCOUNT-RPT-LINE FROM WS-RPT-DETAIL.
021100******************************************************************
021200*    8000-DO-USERLOG / 8100-DO-USERLOG-ERR - AUDIT TRAIL WRITES  *
021300******************************************************************
021400 8000-DO-USERLOG.
021500     IF BK-AUDIT-TRAIL-ON
021600         DISPLAY WS-AUDIT-LOG-LINE
021700     END-IF.
021800 8100-DO-USERLOG-ERR.
021900     DISPLAY WS-AUDIT-LOG-LINE.
022000******************************************************************
022100*    9900-ABEND-EXIT - FATAL OPEN ERROR, NO UPDATES ATTEMPTED    *
022200******************************************************************
022300 9900-ABEND-EXIT.
022400     MOVE 16 TO RETURN-CODE.
022500     STOP RUN.
