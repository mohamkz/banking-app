000100******************************************************************
000200*    (c) 2014  MIDSTATE DATA SERVICES - APPLICATIONS GROUP        *
000300******************************************************************
000400*                                                                *
000500*    COPYBOOK    BKTXNREC                                        *
000600*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
000700*    DESCRIPTION TRANSACTION LEDGER RECORD - BKTXNFIL            *
000800*                APPEND-ONLY.  ONCE WRITTEN, NEVER REWRITTEN     *
000900*                OR DELETED - SEE PROCESSING NOTE BK-0071 BELOW  *
001000*                                                                *
001100*    MAINTENANCE LOG                                             *
001200*    ----------------------------------------------------------- *
001300*    DATE     BY   TICKET     DESCRIPTION                        *
001400*    -------- ---- ---------- -------------------------------    *
001500*    04/02/86 RDW  BK-0002    ORIGINAL COPYBOOK                  *
001600*    12/15/91 RDW  BK-0071    LEDGER IS APPEND ONLY - NO REWRITE *
001700*             OR DELETE VERB IS EVER ISSUED AGAINST BKTXNFIL     *
001800*    01/19/94 CFT  BK-0107    WIDENED TXN-ID/SENDER/RECEIVER TO  *
001900*             X(36) FOR GENERATED-UUID VALUES                    *
002000*    09/08/98 CFT  BK-Y2K01   TXN-TIMESTAMP ALREADY CCYYMMDDHHMMSS*
002100*             NO WINDOWING LOGIC NEEDED.  SEE BK-Y2K LOG          *
002200******************************************************************
002300 01  BK-TXN-RECORD.
002400     05  TXN-ID                          PIC X(36).
002500     05  TXN-AMOUNT                      PIC S9(17)V99.
002600     05  TXN-TIMESTAMP                   PIC 9(14).
002700     05  TXN-TS-BLOCK REDEFINES TXN-TIMESTAMP.
002800         10  TXN-TS-CCYY                 PIC 9(04).
002900         10  TXN-TS-MM                   PIC 9(02).
003000         10  TXN-TS-DD                   PIC 9(02).
003100         10  TXN-TS-HHMMSS               PIC 9(06).
003200     05  TXN-DESCRIPTION                 PIC X(100).
003300     05  TXN-TYPE-CD                     PIC X(10).
003400         88  TXN-IS-DEPOSIT                   VALUE "DEPOSIT   ".
003500         88  TXN-IS-WITHDRAWAL                VALUE "WITHDRAWAL".
003600         88  TXN-IS-TRANSFER                  VALUE "TRANSFER  ".
003700     05  TXN-SENDER-ACT                  PIC X(36).
003800     05  TXN-RECEIVER-ACT                PIC X(36).
003900     05  FILLER                          PIC X(20).
004000******************************************************************
004100*    END OF COPYBOOK BKTXNREC  - RECORD LENGTH 255                *
004200******************************************************************
