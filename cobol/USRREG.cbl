000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRREG.
000300 AUTHOR.        R D WOJCIK.
000400 INSTALLATION.  MIDSTATE DATA SERVICES.
000500 DATE-WRITTEN.  MARCH 1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    PROGRAM     USRREG                                         *
001100*    SYSTEM      BK - RETAIL DEPOSIT LEDGER                      *
001200*    FUNCTION    ADDS NEW USERS TO BKUSRFIL.  EACH REGISTRATION  *
001300*                REQUEST IS REJECTED IF THE E-MAIL ADDRESS IS    *
001400*                ALREADY ON FILE (CHECKED FIRST) OR IF THE PHONE *
001500*                NUMBER IS ALREADY ON FILE (CHECKED SECOND).     *
001600*                THE PASSWORD HASH ARRIVES PRE-HASHED FROM THE   *
001700*                UPSTREAM SIGN-UP SCREEN - THIS PROGRAM DOES NOT *
001800*                COMPUTE OR VALIDATE THE HASH ITSELF.            *
001900*                                                                *
002000*    MAINTENANCE LOG                                             *
002100*    ----------------------------------------------------------- *
002200*    DATE     BY   TICKET     DESCRIPTION                        *
002300*    -------- ---- ---------- -------------------------------    *
002400*    03/11/86 RDW  BK-0001    ORIGINAL PROGRAM                   *
002500*    07/02/89 RDW  BK-0044    ADDED USR-ROLE-CD, DEFAULTED TO    *
002600*             "USER " ON EVERY NEW REGISTRATION                  *
002700*    01/19/94 CFT  BK-0107    WIDENED USR-EMAIL-ADDR TO X(60)    *
002800*    09/08/98 CFT  BK-Y2K01   USR-LAST-MAINT-DT REVIEWED - ALREADY*
002900*             CCYYMMDD.  NO WINDOWING CHANGE REQUIRED             *
003000*    02/14/03 JLB  BK-0166    PHONE CHECK NOW SHORT-CIRCUITS ON  *
003100*             A DUPLICATE E-MAIL - PRIOR RELEASE RAN BOTH CHECKS *
003200*             EVEN WHEN THE FIRST ONE HAD ALREADY REJECTED        *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-4381.
003700 OBJECT-COMPUTER. IBM-4381.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS BK-AUDIT-TRAIL-ON
004000     UPSI-0 OFF STATUS IS BK-AUDIT-TRAIL-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT REGISTER-REQUEST-FILE ASSIGN TO UT-S-REGREQ
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS FS-REGREQ.
004600     SELECT USER-FILE ASSIGN TO UT-S-BKUSRFIL
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS DYNAMIC
004900         RECORD KEY IS BK-USER-KEY
005000         ALTERNATE RECORD KEY IS USR-EMAIL-ADDR
005100         ALTERNATE RECORD KEY IS USR-PHONE-NO
005200         FILE STATUS IS FS-USER.
005300     SELECT REGISTER-RPT-FILE ASSIGN TO UT-S-REGRPT
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS FS-RPT.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  REGISTER-REQUEST-FILE
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 280 CHARACTERS.
006100 01  REGISTER-REQUEST-REC.
006200     05  RR-USER-ID                      PIC 9(09).
006300     05  RR-EMAIL-ADDR                   PIC X(60).
006400     05  RR-PASSWORD-HASH                PIC X(100).
006500     05  RR-FIRST-NAME                   PIC X(40).
006600     05  RR-LAST-NAME                    PIC X(40).
006700     05  RR-PHONE-NO                     PIC X(20).
006800     05  FILLER                          PIC X(11).
006900 FD  USER-FILE
007000     LABEL RECORDS ARE STANDARD.
007100     COPY BKUSRREC.
007200 FD  REGISTER-RPT-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS.
007500 01  REGISTER-RPT-LINE                   PIC X(80).
007600 WORKING-STORAGE SECTION.
007700     COPY BKDATWRK.
007800 01  WS-FILE-STATUS-BLOCK.
007900     05  FS-REGREQ                       PIC X(02).
008000     05  FS-USER                         PIC X(02).
008100     05  FS-RPT                          PIC X(02).
008200     05  FILLER                          PIC X(02).
008300 01  WS-SWITCHES.
008400     05  WS-EOF-SW                       PIC X(01) VALUE "N".
008500         88  WS-EOF                           VALUE "Y".
008600     05  WS-ACCEPT-SW                    PIC X(01) VALUE "N".
008700         88  WS-ACCEPTED                      VALUE "Y".
008800     05  FILLER                          PIC X(08).
008900 01  WS-COUNTERS.
009000     05  WS-REQ-READ-CT                  PIC 9(07) COMP VALUE 0.
009100     05  WS-USER-ADDED-CT                PIC 9(07) COMP VALUE 0.
009200     05  WS-REJECT-CT                    PIC 9(07) COMP VALUE 0.
009300     05  FILLER                          PIC X(04).
009400 01  WS-RPT-DETAIL.
009500     05  WS-RPT-USER-ID                  PIC 9(09).
009600     05  FILLER                          PIC X(02) VALUE SPACES.
009700     05  WS-RPT-EMAIL                    PIC X(60).
009800     05  FILLER                          PIC X(02) VALUE SPACES.
009900     05  WS-RPT-RESULT-TEXT              PIC X(13).
010000 01  WS-RPT-DETAIL-R REDEFINES WS-RPT-DETAIL.
010100     05  WS-RPT-USER-ID-E                PIC Z(08)9.
010200     05  FILLER                          PIC X(78).
010300 01  WS-AUDIT-LOG-LINE.
010400     05  FILLER                          PIC X(09) VALUE
010500             "USRREG  >".
010600     05  WS-AUDIT-TEXT                   PIC X(60).
010700 PROCEDURE DIVISION.
010800******************************************************************
010900*    1000-START-USRREG - MAINLINE                                *
011000******************************************************************
011100 1000-START-USRREG.
011200     MOVE "STARTED" TO WS-AUDIT-TEXT.
011300     PERFORM 8000-DO-USERLOG.
011400     ACCEPT BK-RUN-DATE FROM DATE YYYYMMDD.
011500     OPEN INPUT  REGISTER-REQUEST-FILE
011600          I-O    USER-FILE
011700          OUTPUT REGISTER-RPT-FILE.
011800     PERFORM 2000-READ-REQUEST
011900         THRU 2000-EXIT
012000         UNTIL WS-EOF.
012100     CLOSE REGISTER-REQUEST-FILE USER-FILE REGISTER-RPT-FILE.
012200     MOVE "ENDED NORMALLY" TO WS-AUDIT-TEXT.
012300     PERFORM 8000-DO-USERLOG.
012400     STOP RUN.
012500******************************************************************
012600*    2000-READ-REQUEST - PRIMING/LOOP READ OF THE REQUEST FILE   *
012700******************************************************************
012800 2000-READ-REQUEST.
012900     READ REGISTER-REQUEST-FILE
013000         AT END
013100             SET WS-EOF TO TRUE
013200             GO TO 2000-EXIT
013300     END-READ.
013400     ADD 1 TO WS-REQ-READ-CT.
013500     SET WS-ACCEPTED TO TRUE.
013600     PERFORM 3000-CHECK-EMAIL-DUP.
013700     IF WS-ACCEPTED
013800         PERFORM 4000-CHECK-PHONE-DUP
013900     END-IF.
014000     IF WS-ACCEPTED
014100         PERFORM 5000-WRITE-USER
014200         ADD 1 TO WS-USER-ADDED-CT
014300         MOVE "REGISTERED" TO WS-RPT-RESULT-TEXT
014400     ELSE
014500         ADD 1 TO WS-REJECT-CT
014600     END-IF.
014700     MOVE RR-USER-ID TO WS-RPT-USER-ID.
014800     MOVE RR-EMAIL-ADDR TO WS-RPT-EMAIL.
014900     PERFORM 7000-WRITE-RPT-LINE.
015000 2000-EXIT.
015100     EXIT.
015200******************************************************************
015300*    3000-CHECK-EMAIL-DUP - REJECT IF THE E-MAIL IS ON FILE      *
015400******************************************************************
015500 3000-CHECK-EMAIL-DUP.
015600     MOVE RR-EMAIL-ADDR TO USR-EMAIL-ADDR.
015700     READ USER-FILE
015800         KEY IS USR-EMAIL-ADDR
015900         INVALID KEY
016000             CONTINUE
016100         NOT INVALID KEY
016200             SET WS-ACCEPTED TO FALSE
016300             MOVE "DUP EMAIL    " TO WS-RPT-RESULT-TEXT
016400     END-READ.
016500******************************************************************
016600*    4000-CHECK-PHONE-DUP - REJECT IF THE PHONE IS ON FILE       *
016700******************************************************************
016800 4000-CHECK-PHONE-DUP.
016900     MOVE RR-PHONE-NO TO USR-PHONE-NO.
017000     READ USER-FILE
017100         KEY IS USR-PHONE-NO
017200         INVALID KEY
017300             CONTINUE
017400         NOT INVALID KEY
017500             SET WS-ACCEPTED TO FALSE
017600             MOVE "DUP PHONE    " TO WS-RPT-RESULT-TEXT
017700     END-READ.
017800******************************************************************
017900*    5000-WRITE-USER - ADD THE NEW USER RECORD TO BKUSRFIL       *
018000******************************************************************
018100 5000-WRITE-USER.
018200     MOVE RR-USER-ID          TO USR-ID.
018300     MOVE RR-EMAIL-ADDR       TO USR-EMAIL-ADDR.
018400     MOVE RR-PASSWORD-HASH    TO USR-PASSWORD-HASH.
018500     MOVE RR-FIRST-NAME       TO USR-FIRST-NAME.
018600     MOVE RR-LAST-NAME        TO USR-LAST-NAME.
018700     MOVE RR-PHONE-NO         TO USR-PHONE-NO.
018800     MOVE "USER "             TO USR-ROLE-CD.
018900     SET USR-REC-ACTIVE       TO TRUE.
019000     MOVE BK-RUN-DATE         TO USR-LAST-MAINT-DT.
019100     WRITE BK-USER-RECORD
019200         INVALID KEY
019300             SET WS-ACCEPTED TO FALSE
019400             MOVE "DUP USER-ID  " TO WS-RPT-RESULT-TEXT
019500     END-WRITE.
019600******************************************************************
019700*    7000-WRITE-RPT-LINE - EMIT ONE LINE OF THE REGISTER REPORT  *
019800******************************************************************
019900 7000-WRITE-RPT-LINE.
020000     WRITE REGISTER-RPT-LINE FROM WS-RPT-DETAIL.
020100******************************************************************
020200*    8000-DO-USERLOG - AUDIT TRAIL WRITE                         *
020300******************************************************************
020400 8000-DO-USERLOG.
020500     IF BK-AUDIT-TRAIL-ON
020600         DISPLAY WS-AUDIT-LOG-LINE
020700     END-IF.
